000100******************************************************************  SIS001
000200*    SISMO                                                       *  SIS002
000300**************************************************************** *  SIS003
000400*         LAYOUT  ARCHIVO  EVENTOS SISMICOS                      *  SIS004
000500*         KC02788.ALU9999.RIESGOS.EVENTOSSISMO                   *  SIS005
000600*         LARGO 280 BYTES                                        *  SIS006
000700*         USADO POR EL ALIMENTADOR SISMICO Y POR EL ALIMENTADOR  *  SIS007
000800*         DE ALERTA DE TSUNAMI (MISMO LAYOUT, DISTINTO ARCHIVO)  *  SIS008
000900**************************************************************** *  SIS009
001000*    17/06/88  JCP    RQ-8801    LAYOUT ORIGINAL                 *  SIS010
001100*    04/02/89  JCP    RQ-8834    AGREGA CAMPOS DE TSUNAMI        *  SIS011
001200*    14/01/99  HSL    RQ-9902    REVISION Y2K DE EVENT-TIME      *  SIS012
001300**************************************************************** *  SIS013
001400 01  REG-SISMO.                                                     SIS014
001500*    POSICION RELATIVA (001:040) ID UNICO DEL SISMO                 SIS015
001600     03  SIS-EARTHQUAKE-ID       PIC X(40)      VALUE SPACES.       SIS016
001700*    POSICION RELATIVA (041:002) MAGNITUD RICHTER/MOMENTO           SIS017
001800     03  SIS-MAGNITUD            PIC S9(1)V9(1) VALUE ZEROS.        SIS018
001900*    POSICION RELATIVA (043:004) PROFUNDIDAD DEL HIPOCENTRO KM      SIS019
002000     03  SIS-PROFUNDIDAD-KM      PIC S9(3)V9(1) VALUE ZEROS.        SIS020
002100*    POSICION RELATIVA (047:007) LATITUD DECIMAL                    SIS021
002200     03  SIS-LATITUD             PIC S9(3)V9(4) VALUE ZEROS.        SIS022
002300*    POSICION RELATIVA (054:007) LONGITUD DECIMAL                   SIS023
002400     03  SIS-LONGITUD            PIC S9(3)V9(4) VALUE ZEROS.        SIS024
002500*    POSICION RELATIVA (061:026) TIMESTAMP ISO-8601 DEL EVENTO      SIS025
002600     03  SIS-EVENT-TIME          PIC X(26)      VALUE SPACES.       SIS026
002700*    REDEFINICION PARA DESGLOSE FECHA/HORA (VER RQ-9902)            SIS027
002800     03  SIS-EVENT-TIME-R REDEFINES SIS-EVENT-TIME.                 SIS028
002900         05  SIS-ET-FECHA        PIC X(10).                         SIS029
003000         05  SIS-ET-SEP          PIC X(01).                         SIS030
003100         05  SIS-ET-HORA         PIC X(15).                         SIS031
003200*    POSICION RELATIVA (087:120) DESCRIPCION LEGIBLE DE UBICACION   SIS032
003300     03  SIS-LOCATION            PIC X(120)     VALUE SPACES.       SIS033
003400*    POSICION RELATIVA (207:060) NOMBRE DE LA REGION                SIS034
003500     03  SIS-REGION              PIC X(60)      VALUE SPACES.       SIS035
003600*    POSICION RELATIVA (267:001) CLASIFICADO PELIGROSO POR ORIGEN   SIS036
003700     03  SIS-FLAG-PELIGROSO      PIC X(01)      VALUE 'N'.          SIS037
003800         88  SIS-ES-PELIGROSO         VALUE 'Y'.                    SIS038
003900*    POSICION RELATIVA (268:001) CLASIFICADO CATASTROFICO           SIS039
004000     03  SIS-FLAG-CATASTROFICO   PIC X(01)      VALUE 'N'.          SIS040
004100         88  SIS-ES-CATASTROFICO      VALUE 'Y'.                    SIS041
004200*    POSICION RELATIVA (269:001) ALERTA DE TSUNAMI EMITIDA          SIS042
004300     03  SIS-FLAG-TSUNAMI        PIC X(01)      VALUE 'N'.          SIS043
004400         88  SIS-TSUNAMI-EMITIDA      VALUE 'Y'.                    SIS044
004500*    POSICION RELATIVA (270:003) PUNTAJE DE RIESGO TSUNAMI 0-100    SIS045
004600     03  SIS-PUNTAJE-TSUNAMI     PIC S9(3)      VALUE ZEROS.        SIS046
004700         88  SIS-SIN-PUNTAJE-TSUNAMI  VALUE -1.                     SIS047
004800*    POSICION RELATIVA (273:008) RESERVADO PARA USO FUTURO          SIS048
004900     03  FILLER                  PIC X(08)      VALUE SPACES.       SIS049
