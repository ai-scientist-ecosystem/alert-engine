000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMTSUAL.
000300 AUTHOR. J. C. PIROLI.
000400 INSTALLATION. KC02788 - CENTRO DE COMPUTOS - AREA DE RIESGOS.
000500 DATE-WRITTEN. 04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA DE RIESGOS.
000800*
000900******************************************************************
001000*    PGMTSUAL                                                    *
001100*    ==================================================         *
001200*    DETECCION DE ALERTAS DE TSUNAMI.                            *
001300*    - LEE EL ARCHIVO DE AVISOS DE TSUNAMI DEL SERVICIO           *
001400*      GEOLOGICO (MISMO LAYOUT QUE EL DE EVENTOS SISMICOS).       *
001500*    - TODO REGISTRO LEIDO GENERA ALERTA - NO HAY FILTRO.        *
001600*    - CLASIFICA POR PUNTAJE DE RIESGO DE TSUNAMI, NO POR         *
001700*      MAGNITUD. SI EL PUNTAJE NO VINO INFORMADO SE ASUME         *
001800*      CRITICAL, SEGUN CRITERIO DEL AREA.                         *
001900*    - RUTEA SIEMPRE A CRITICAL.                                  *
002000******************************************************************
002100*    HISTORIAL DE CAMBIOS                                        *
002200*    ---------------------------------------------------------  *
002300*    FECHA     PROGR  TICKET     DESCRIPCION                     *
002400*    04/02/89  JCP    RQ-8834    VERSION ORIGINAL.                          RQ-8834
002500*    22/09/90  MRV    RQ-9012    NARRATIVA DE PREPARACION COSTERA.          RQ-9012
002600*    14/01/99  HSL    RQ-9902    REVISION Y2K - DESGLOSE DE FECHA/HORA     RQ-9902
002700*                                POR REDEFINES DE SIS-EVENT-TIME.          RQ-9902
002800*    08/05/02  DAG    RQ-0217    ALERT-CLASE-RUTEO PASA A 88-NIVELES.      RQ-0217
002900*    11/03/06  DAG    RQ-0631    ESTANDARIZA CONTADORES A COMP.            RQ-0631
003000*    23/02/10  DAG    RQ-1004    PUNTAJE AUSENTE SE TRATA COMO CRITICAL,   RQ-1004
003100*                                NO EXTREME - CORRIGE CLASIFICACION.       RQ-1004
003120*    18/06/10  DAG    RQ-1017    CORRIGE ARMADO DE NARRATIVA: LAS          RQ-1017
003121*                                CLAUSULAS SE ENCADENABAN CON DELIMITED    RQ-1017
003122*                                BY SPACE SOBRE EL PROPIO CAMPO DE         RQ-1017
003123*                                SALIDA Y TRUNCABAN EL TEXTO YA ARMADO     RQ-1017
003124*                                A LA PRIMERA PALABRA - PASA A USAR        RQ-1017
003125*                                WS-DESC-LEN CON WITH POINTER.             RQ-1017
003130*    22/11/12  DAG    RQ-0778    QUITA DECIMAL-POINT IS COMMA (EL AREA     RQ-0778
003131*                                TRABAJA EN PUNTO DECIMAL, NO COMA) Y      RQ-0778
003132*                                EL MNEMONICO TOP-OF-FORM SIN USO - NO    RQ-0778
003133*                                HAY IMPRESORA EN ESTE ALIMENTADOR. SE    RQ-0778
003134*                                MANTIENE EL PARRAFO SPECIAL-NAMES.       RQ-0778
003140*    05/06/14  DAG    RQ-1042    LA NARRATIVA SE APARTABA DEL TEXTO        RQ-1042
003141*                                ESTANDAR (HABLABA DE INUNDACION EN VEZ    RQ-1042
003142*                                DE OLAS DE TSUNAMI) - TEXTO CORREGIDO.    RQ-1042
003200******************************************************************
003300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ENTRADA-TSUNAMI ASSIGN TO DDENTTSU
004200            ORGANIZATION IS SEQUENTIAL
004300            FILE STATUS IS WS-FS-ENTTSU.
004400
004500     SELECT SALIDA-ALERTAS ASSIGN TO DDALERTA
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS IS WS-FS-ALERTA.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  ENTRADA-TSUNAMI
005400     BLOCK CONTAINS 0 RECORDS
005500     RECORDING MODE IS F.
005600 01  REG-ENTTSU                 PIC X(280).
005700
005800 FD  SALIDA-ALERTAS
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 01  REG-SALIDA-ALERTA          PIC X(950).
006200
006300 WORKING-STORAGE SECTION.
006400*=======================*
006500
006600*----------- ARCHIVOS -------------------------------------------
006700 77  WS-FS-ENTTSU             PIC XX        VALUE SPACES.
006800 77  WS-FS-ALERTA             PIC XX        VALUE SPACES.
006900
007000 77  WS-STATUS-FIN            PIC X         VALUE 'N'.
007100     88  WS-FIN-LECTURA            VALUE 'Y'.
007200     88  WS-NO-FIN-LECTURA         VALUE 'N'.
007300
007400*----------- UMBRALES DE CLASIFICACION (PUNTAJE DE RIESGO) -------
007500 01  CT-UMBRALES-TSUNAMI.
007600     03  CT-UMBRAL-MAJOR      PIC S9(3)      VALUE +30.
007700     03  CT-UMBRAL-CRITICAL   PIC S9(3)      VALUE +50.
007800     03  CT-UMBRAL-EXTREME    PIC S9(3)      VALUE +70.
007900
008000*----------- CONTADORES (RQ-0631 - TODOS EN COMP) ----------------
008100 01  WS-CONTADORES-GRALES.
008200     03  WS-LEIDOS            PIC 9(07) COMP VALUE ZERO.
008300     03  WS-OMITIDOS          PIC 9(07) COMP VALUE ZERO.
008400     03  WS-GRABADOS          PIC 9(07) COMP VALUE ZERO.
008500
008600 01  WS-CONTADORES-SEVERIDAD.
008700     03  WS-CANT-MODERATE     PIC 9(07) COMP VALUE ZERO.
008800     03  WS-CANT-MAJOR        PIC 9(07) COMP VALUE ZERO.
008900     03  WS-CANT-CRITICAL     PIC 9(07) COMP VALUE ZERO.
009000     03  WS-CANT-EXTREME      PIC 9(07) COMP VALUE ZERO.
009100
009200*    REDEFINICION EN TABLA PARA TOTALIZAR SIN PERFORM VARYING
009300 01  WS-TABLA-SEVERIDAD REDEFINES WS-CONTADORES-SEVERIDAD.
009400     03  WS-CANT-SEV-TBL      PIC 9(07) COMP OCCURS 4 TIMES.
009500
009600 01  WS-CANT-RUTA-CRITICAL    PIC 9(07) COMP VALUE ZERO.
009700
009800 01  WS-IX                    PIC 9(02) COMP VALUE ZERO.
009900
010000*----------- CAMPOS DE TRABAJO ------------------------------------
010100 01  WS-DESCRIPCION-ALERTA    PIC X(500)  VALUE SPACES.
010150 01  WS-DESC-LEN              PIC 9(04) COMP VALUE 1.
010200 01  WS-MAGNITUD-EDIT         PIC Z9.9-.
010300 01  WS-PUNTAJE-EDIT          PIC ZZ9-.
010400
010500*----------- IMPRESION DE RESUMEN --------------------------------
010600 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZ9.
010700 77  WS-OMITIDOS-PRINT        PIC ZZZ,ZZ9.
010800 77  WS-GRABADOS-PRINT        PIC ZZZ,ZZ9.
010900 77  WS-CANT-PRINT            PIC ZZZ,ZZ9.
011000
011100*////////////////////////////////////////////////////////////////
011200*     COPY PGM_53-CP-SISMO.
011300******************************************************************
011400*    SISMO - LAYOUT ARCHIVO EVENTOS SISMICOS - LARGO 280 BYTES    *
011500*    (EL ALIMENTADOR DE TSUNAMI USA ESTE MISMO LAYOUT)            *
011600******************************************************************
011700 01  REG-SISMO.
011800     03  SIS-EARTHQUAKE-ID       PIC X(40)      VALUE SPACES.
011900     03  SIS-MAGNITUD            PIC S9(1)V9(1) VALUE ZEROS.
012000     03  SIS-PROFUNDIDAD-KM      PIC S9(3)V9(1) VALUE ZEROS.
012100     03  SIS-LATITUD             PIC S9(3)V9(4) VALUE ZEROS.
012200     03  SIS-LONGITUD            PIC S9(3)V9(4) VALUE ZEROS.
012300     03  SIS-EVENT-TIME          PIC X(26)      VALUE SPACES.
012400     03  SIS-EVENT-TIME-R REDEFINES SIS-EVENT-TIME.
012500         05  SIS-ET-FECHA        PIC X(10).
012600         05  SIS-ET-SEP          PIC X(01).
012700         05  SIS-ET-HORA         PIC X(15).
012800     03  SIS-LOCATION            PIC X(120)     VALUE SPACES.
012900     03  SIS-REGION              PIC X(60)      VALUE SPACES.
013000     03  SIS-FLAG-PELIGROSO      PIC X(01)      VALUE 'N'.
013100         88  SIS-ES-PELIGROSO         VALUE 'Y'.
013200     03  SIS-FLAG-CATASTROFICO   PIC X(01)      VALUE 'N'.
013300         88  SIS-ES-CATASTROFICO      VALUE 'Y'.
013400     03  SIS-FLAG-TSUNAMI        PIC X(01)      VALUE 'N'.
013500         88  SIS-TSUNAMI-EMITIDA      VALUE 'Y'.
013600     03  SIS-PUNTAJE-TSUNAMI     PIC S9(3)      VALUE ZEROS.
013700         88  SIS-SIN-PUNTAJE-TSUNAMI  VALUE -1.
013800     03  FILLER                  PIC X(08)      VALUE SPACES.
013900*////////////////////////////////////////////////////////////////
014000
014100*////////////////////////////////////////////////////////////////
014200*     COPY PGM_50-CP-ALERTA.
014300******************************************************************
014400*    ALERTA - LAYOUT REGISTRO DE SALIDA - LARGO 950 BYTES         *
014500******************************************************************
014600 01  REG-ALERTA.
014700     03  ALR-TIPO-ALERTA         PIC X(20)    VALUE SPACES.
014800         88  ALR-ES-TSUNAMI           VALUE 'TSUNAMI             '.
014900     03  ALR-SEVERIDAD           PIC X(10)    VALUE SPACES.
015000         88  ALR-SEV-MODERATE         VALUE 'MODERATE  '.
015100         88  ALR-SEV-MAJOR            VALUE 'MAJOR     '.
015200         88  ALR-SEV-CRITICAL         VALUE 'CRITICAL  '.
015300         88  ALR-SEV-EXTREME          VALUE 'EXTREME   '.
015400     03  ALR-KP-VALOR            PIC S9(2)V9(2).
015500     03  ALR-SISMO-ID            PIC X(40)    VALUE SPACES.
015600     03  ALR-MAGNITUD            PIC S9(1)V9(1).
015700     03  ALR-PROFUNDIDAD-KM      PIC S9(3)V9(1).
015800     03  ALR-UBICACION           PIC X(120)   VALUE SPACES.
015900     03  ALR-REGION              PIC X(60)    VALUE SPACES.
016000     03  ALR-PUNTAJE-TSUNAMI     PIC S9(3).
016100     03  ALR-ESTACION-ID         PIC X(20)    VALUE SPACES.
016200     03  ALR-ESTACION-NOMBRE     PIC X(60)    VALUE SPACES.
016300     03  ALR-NIVEL-AGUA-PIES     PIC S9(4)V9(2).
016400     03  ALR-COTA-INUND-PIES     PIC S9(4)V9(2).
016500     03  ALR-CME-VELOCIDAD       PIC S9(5)V9(2).
016600     03  ALR-CME-TIPO            PIC X(10)    VALUE SPACES.
016700     03  ALR-LATITUD             PIC S9(3)V9(4).
016800     03  ALR-LONGITUD            PIC S9(3)V9(4).
016900     03  ALR-DESCRIPCION         PIC X(500)   VALUE SPACES.
017000     03  ALR-TIMESTAMP           PIC X(26)    VALUE SPACES.
017100     03  ALR-TIMESTAMP-R REDEFINES ALR-TIMESTAMP.
017200         05  ALR-TS-FECHA        PIC X(10).
017300         05  ALR-TS-SEP          PIC X(01).
017400         05  ALR-TS-HORA         PIC X(15).
017500     03  ALR-RECONOCIDA          PIC X(01)    VALUE 'N'.
017600         88  ALR-NO-RECONOCIDA        VALUE 'N'.
017700     03  ALR-CLASE-RUTEO         PIC X(08)    VALUE SPACES.
017800         88  ALR-RUTA-CRITICAL        VALUE 'CRITICAL'.
017900     03  FILLER                  PIC X(29)    VALUE SPACES.
018000*////////////////////////////////////////////////////////////////
018100
018200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018300 PROCEDURE DIVISION.
018400
018500 MAIN-PROGRAM-I.
018600
018700     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
018800     PERFORM 2000-PROCESO-I
018900        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.
019000     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
019100
019200 MAIN-PROGRAM-L. GOBACK.
019300
019400*_________________________________________________________________
019500 1000-INICIO-I.
019600
019700     SET WS-NO-FIN-LECTURA TO TRUE.
019800
019900     OPEN INPUT ENTRADA-TSUNAMI.
020000     IF WS-FS-ENTTSU IS NOT EQUAL '00'
020100        DISPLAY '* ERROR EN OPEN ENTRADA-TSUNAMI = ' WS-FS-ENTTSU
020200        SET  WS-FIN-LECTURA TO TRUE
020300     END-IF.
020400
020500     OPEN EXTEND SALIDA-ALERTAS.
020600     IF WS-FS-ALERTA IS NOT EQUAL '00'
020700        DISPLAY '* ERROR EN OPEN SALIDA-ALERTAS = ' WS-FS-ALERTA
020800        MOVE 9999 TO RETURN-CODE
020900        SET  WS-FIN-LECTURA TO TRUE
021000     END-IF.
021100
021200     IF NOT WS-FIN-LECTURA
021300        PERFORM 2100-LEER-I THRU 2100-LEER-F
021400     END-IF.
021500
021600 1000-INICIO-F. EXIT.
021700
021800*_________________________________________________________________
021900*    NO HAY FILTRO DE SIGNIFICANCIA - TODO AVISO DE TSUNAMI
022000*    LEIDO GENERA UNA ALERTA.
022100 2000-PROCESO-I.
022200
022300     PERFORM 3000-CLASIFICAR-I    THRU 3000-CLASIFICAR-F.
022400     PERFORM 4000-DESCRIBIR-I     THRU 4000-DESCRIBIR-F.
022500     PERFORM 5000-RUTEAR-I        THRU 5000-RUTEAR-F.
022600     PERFORM 6000-GRABAR-ALERTA-I THRU 6000-GRABAR-ALERTA-F.
022700
022800     PERFORM 2100-LEER-I THRU 2100-LEER-F.
022900
023000 2000-PROCESO-F. EXIT.
023100
023200*-----------------------------------------------------------------
023300*    CLASIFICACION DE SEVERIDAD POR PUNTAJE DE RIESGO DE TSUNAMI.
023400*    RQ-1004: SI EL PUNTAJE NO VINO INFORMADO, SE ASUME CRITICAL
023500*    POR CRITERIO DEL AREA DE RIESGOS.
023600 3000-CLASIFICAR-I.
023700
023800     MOVE SPACES TO ALR-SEVERIDAD.
023900     EVALUATE TRUE
024000        WHEN SIS-SIN-PUNTAJE-TSUNAMI
024100           SET ALR-SEV-CRITICAL TO TRUE
024200        WHEN SIS-PUNTAJE-TSUNAMI IS GREATER THAN OR EQUAL TO
024300             CT-UMBRAL-EXTREME
024400           SET ALR-SEV-EXTREME TO TRUE
024500        WHEN SIS-PUNTAJE-TSUNAMI IS GREATER THAN OR EQUAL TO
024600             CT-UMBRAL-CRITICAL
024700           SET ALR-SEV-CRITICAL TO TRUE
024800        WHEN SIS-PUNTAJE-TSUNAMI IS GREATER THAN OR EQUAL TO
024900             CT-UMBRAL-MAJOR
025000           SET ALR-SEV-MAJOR   TO TRUE
025100        WHEN OTHER
025200           SET ALR-SEV-MODERATE TO TRUE
025300     END-EVALUATE.
025400
025500 3000-CLASIFICAR-F. EXIT.
025600
025700*-----------------------------------------------------------------
025800 4000-DESCRIBIR-I.
025900
026000     MOVE SIS-MAGNITUD TO WS-MAGNITUD-EDIT.
026100     MOVE SPACES       TO WS-DESCRIPCION-ALERTA.
026150     MOVE 1            TO WS-DESC-LEN.
026200
026300     STRING 'TSUNAMI WARNING: Magnitude ' DELIMITED BY SIZE
026400         WS-MAGNITUD-EDIT DELIMITED BY SIZE
026500         ' earthquake at ' DELIMITED BY SIZE
026600         SIS-LOCATION DELIMITED BY SPACE
026700         INTO WS-DESCRIPCION-ALERTA
026750         WITH POINTER WS-DESC-LEN.
026800
026900     IF NOT SIS-SIN-PUNTAJE-TSUNAMI
027000        MOVE SIS-PUNTAJE-TSUNAMI TO WS-PUNTAJE-EDIT
027100        STRING ' with tsunami risk score of ' DELIMITED BY SIZE
027200            WS-PUNTAJE-EDIT DELIMITED BY SIZE
027300            INTO WS-DESCRIPCION-ALERTA
027350            WITH POINTER WS-DESC-LEN
027400     END-IF.
027500
027600     STRING '. Coastal areas should prepare for potential tsunami '
027700         DELIMITED BY SIZE
027750         'waves.' DELIMITED BY SIZE
027800         INTO WS-DESCRIPCION-ALERTA
027850         WITH POINTER WS-DESC-LEN.
027900
028000     IF ALR-SEV-EXTREME
028100        STRING ' IMMEDIATE EVACUATION RECOMMENDED for coastal '
028200            DELIMITED BY SIZE
028250            'communities.' DELIMITED BY SIZE
028300            INTO WS-DESCRIPCION-ALERTA
028350            WITH POINTER WS-DESC-LEN
028400     END-IF.
028500
029200 4000-DESCRIBIR-F. EXIT.
029300
029400*-----------------------------------------------------------------
029500*    TODA ALERTA DE TSUNAMI RUTEA A CRITICAL, SIN EXCEPCION.
029600 5000-RUTEAR-I.
029700
029800     SET ALR-RUTA-CRITICAL TO TRUE.
029900     ADD 1 TO WS-CANT-RUTA-CRITICAL.
030000
030100 5000-RUTEAR-F. EXIT.
030200
030300*-----------------------------------------------------------------
030400 6000-GRABAR-ALERTA-I.
030500
030600     MOVE SPACES         TO REG-ALERTA.
030700     SET  ALR-ES-TSUNAMI TO TRUE.
030800     MOVE SIS-EARTHQUAKE-ID  TO ALR-SISMO-ID.
030900     MOVE SIS-MAGNITUD       TO ALR-MAGNITUD.
031000     MOVE SIS-PROFUNDIDAD-KM TO ALR-PROFUNDIDAD-KM.
031100     MOVE SIS-LOCATION       TO ALR-UBICACION.
031200     MOVE SIS-REGION         TO ALR-REGION.
031300     MOVE SIS-LATITUD        TO ALR-LATITUD.
031400     MOVE SIS-LONGITUD       TO ALR-LONGITUD.
031500     IF NOT SIS-SIN-PUNTAJE-TSUNAMI
031600        MOVE SIS-PUNTAJE-TSUNAMI TO ALR-PUNTAJE-TSUNAMI
031700     END-IF.
031800     MOVE WS-DESCRIPCION-ALERTA TO ALR-DESCRIPCION.
031900     MOVE SIS-EVENT-TIME        TO ALR-TIMESTAMP.
032000     MOVE 'N'                   TO ALR-RECONOCIDA.
032100
032200     EVALUATE TRUE
032300        WHEN ALR-SEV-MODERATE ADD 1 TO WS-CANT-MODERATE
032400        WHEN ALR-SEV-MAJOR    ADD 1 TO WS-CANT-MAJOR
032500        WHEN ALR-SEV-CRITICAL ADD 1 TO WS-CANT-CRITICAL
032600        WHEN ALR-SEV-EXTREME  ADD 1 TO WS-CANT-EXTREME
032700     END-EVALUATE.
032800
032900     WRITE REG-SALIDA-ALERTA FROM REG-ALERTA.
033000     IF WS-FS-ALERTA IS NOT EQUAL '00'
033100        DISPLAY '* ERROR EN WRITE SALIDA-ALERTAS = ' WS-FS-ALERTA
033200        MOVE 9999 TO RETURN-CODE
033300        SET WS-FIN-LECTURA TO TRUE
033400     END-IF.
033500
033600     ADD 1 TO WS-GRABADOS.
033700
033800 6000-GRABAR-ALERTA-F. EXIT.
033900
034000*-----------------------------------------------------------------
034100 2100-LEER-I.
034200
034300     READ ENTRADA-TSUNAMI INTO REG-SISMO.
034400
034500     EVALUATE WS-FS-ENTTSU
034600        WHEN '00'
034700           ADD 1 TO WS-LEIDOS
034800           CONTINUE
034900        WHEN '10'
035000           SET WS-FIN-LECTURA TO TRUE
035100        WHEN OTHER
035200           DISPLAY '* ERROR EN LECTURA ENTRADA-TSUNAMI : '
035300                   WS-FS-ENTTSU
035400           MOVE 9999 TO RETURN-CODE
035500           SET WS-FIN-LECTURA TO TRUE
035600     END-EVALUATE.
035700
035800 2100-LEER-F. EXIT.
035900
036000*-----------------------------------------------------------------
036100 9999-FINAL-I.
036200
036300     MOVE WS-LEIDOS   TO WS-LEIDOS-PRINT.
036400     MOVE WS-OMITIDOS TO WS-OMITIDOS-PRINT.
036500     MOVE WS-GRABADOS TO WS-GRABADOS-PRINT.
036600
036700     DISPLAY ' '.
036800     DISPLAY '=================================================='.
036900     DISPLAY 'PGMTSUAL - RESUMEN DE ALERTAS DE TSUNAMI'.
037000     DISPLAY '=================================================='.
037100     DISPLAY 'TOTAL LEIDOS    : ' WS-LEIDOS-PRINT.
037200     DISPLAY 'TOTAL OMITIDOS  : ' WS-OMITIDOS-PRINT.
037300     DISPLAY 'TOTAL GRABADOS  : ' WS-GRABADOS-PRINT.
037400     DISPLAY '--------------------------------------------------'.
037500     DISPLAY 'POR SEVERIDAD:'.
037600
037700     MOVE 1 TO WS-IX.
037800     PERFORM 9100-IMPRIME-TABLA-I THRU 9100-IMPRIME-TABLA-F
037900        UNTIL WS-IX GREATER THAN 4.
038000
038100     MOVE WS-CANT-MODERATE TO WS-CANT-PRINT.
038200     DISPLAY '   MODERATE   : ' WS-CANT-PRINT.
038300     MOVE WS-CANT-MAJOR    TO WS-CANT-PRINT.
038400     DISPLAY '   MAJOR      : ' WS-CANT-PRINT.
038500     MOVE WS-CANT-CRITICAL TO WS-CANT-PRINT.
038600     DISPLAY '   CRITICAL   : ' WS-CANT-PRINT.
038700     MOVE WS-CANT-EXTREME  TO WS-CANT-PRINT.
038800     DISPLAY '   EXTREME    : ' WS-CANT-PRINT.
038900     DISPLAY '--------------------------------------------------'.
039000     DISPLAY 'POR CLASE DE RUTEO:'.
039100     MOVE WS-CANT-RUTA-CRITICAL TO WS-CANT-PRINT.
039200     DISPLAY '   CRITICAL   : ' WS-CANT-PRINT.
039300     DISPLAY '=================================================='.
039400
039500     CLOSE ENTRADA-TSUNAMI.
039600     IF WS-FS-ENTTSU IS NOT EQUAL '00'
039700        DISPLAY '* ERROR EN CLOSE ENTRADA-TSUNAMI = ' WS-FS-ENTTSU
039800        MOVE 9999 TO RETURN-CODE
039900     END-IF.
040000
040100     CLOSE SALIDA-ALERTAS.
040200     IF WS-FS-ALERTA IS NOT EQUAL '00'
040300        DISPLAY '* ERROR EN CLOSE SALIDA-ALERTAS = ' WS-FS-ALERTA
040400        MOVE 9999 TO RETURN-CODE
040500     END-IF.
040600
040700 9999-FINAL-F. EXIT.
040800
040900*-----------------------------------------------------------------
041000*    IMPRIME UNA LINEA DE LA TABLA DE SEVERIDAD (WS-IX AVANZA
041100*    AQUI PARA NO USAR PERFORM VARYING EN LINEA)
041200 9100-IMPRIME-TABLA-I.
041300
041400     MOVE WS-CANT-SEV-TBL(WS-IX) TO WS-CANT-PRINT.
041500     DISPLAY '   TABLA(' WS-IX ') = ' WS-CANT-PRINT.
041600     ADD 1 TO WS-IX.
041700
041800 9100-IMPRIME-TABLA-F. EXIT.
