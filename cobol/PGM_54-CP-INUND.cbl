000100******************************************************************  INU001
000200*    INUND                                                       *  INU002
000300**************************************************************** *  INU003
000400*         LAYOUT  ARCHIVO  LECTURA DE ESTACIONES DE CRECIDA      *  INU004
000500*         KC02788.ALU9999.RIESGOS.ESTACIONESCRECIDA              *  INU005
000600*         LARGO 150 BYTES                                        *  INU006
000700**************************************************************** *  INU007
000800*    22/09/90  MRV    RQ-9012    LAYOUT ORIGINAL                 *  INU009
000900*    14/01/99  HSL    RQ-9902    REVISION Y2K DE TIMESTAMP       *  INU010
001000**************************************************************** *  INU011
001100 01  REG-ESTCRECIDA.                                                INU012
001200*    POSICION RELATIVA (001:020) ID DE LA ESTACION DE MEDICION      INU013
001300     03  INU-STATION-ID          PIC X(20)      VALUE SPACES.       INU014
001400*    POSICION RELATIVA (021:060) NOMBRE DE LA ESTACION               INU015
001500     03  INU-STATION-NAME        PIC X(60)      VALUE SPACES.       INU016
001600*    POSICION RELATIVA (081:026) TIMESTAMP ISO-8601 DE LA LECTURA   INU017
001700     03  INU-TIMESTAMP           PIC X(26)      VALUE SPACES.       INU018
001800*    REDEFINICION PARA DESGLOSE FECHA/HORA (VER RQ-9902)            INU019
001900     03  INU-TIMESTAMP-R REDEFINES INU-TIMESTAMP.                   INU020
002000         05  INU-TS-FECHA        PIC X(10).                         INU021
002100         05  INU-TS-SEP          PIC X(01).                         INU022
002200         05  INU-TS-HORA         PIC X(15).                         INU023
002300*    POSICION RELATIVA (107:006) NIVEL DE AGUA OBSERVADO EN PIES    INU024
002400     03  INU-NIVEL-AGUA-PIES     PIC S9(4)V9(2) VALUE ZEROS.        INU025
002500         88  INU-SIN-NIVEL-AGUA        VALUE ZEROS.                 INU026
002600*    POSICION RELATIVA (113:006) COTA DE INUNDACION PARA LA ESTAC.  INU027
002700     03  INU-COTA-INUND-PIES     PIC S9(4)V9(2) VALUE ZEROS.        INU028
002800         88  INU-SIN-COTA-INUND        VALUE ZEROS.                 INU029
002900*    POSICION RELATIVA (119:010) CODIGO CUALITATIVO DEL ORIGEN      INU030
003000     03  INU-SEVERIDAD-ORIGEN    PIC X(10)      VALUE SPACES.       INU031
003100         88  INU-SEVERIDAD-DESCONOCIDA VALUE SPACES.                INU032
003200*    POSICION RELATIVA (129:007) LATITUD DECIMAL                    INU033
003300     03  INU-LATITUD             PIC S9(3)V9(4) VALUE ZEROS.        INU034
003400*    POSICION RELATIVA (136:007) LONGITUD DECIMAL                   INU035
003500     03  INU-LONGITUD            PIC S9(3)V9(4) VALUE ZEROS.        INU036
003600*    POSICION RELATIVA (143:008) RESERVADO PARA USO FUTURO          INU037
003700     03  FILLER                  PIC X(08)      VALUE SPACES.       INU038
