000100******************************************************************  KPI001
000200*    KPIDX                                                       *  KPI002
000300**************************************************************** *  KPI003
000400*         LAYOUT  ARCHIVO  LECTURA INDICE KP GEOMAGNETICO        *  KPI004
000500*         KC02788.ALU9999.RIESGOS.INDICEKP                       *  KPI005
000600*         LARGO 50 BYTES                                         *  KPI006
000700**************************************************************** *  KPI007
000800*    17/06/88  JCP    RQ-8801    LAYOUT ORIGINAL                 *  KPI008
000900*    14/01/99  HSL    RQ-9902    REVISION Y2K DE EVENT-TIMESTAMP *  KPI009
001000**************************************************************** *  KPI010
001100 01  REG-INDICEKP.                                                  KPI011
001200*    POSICION RELATIVA (01:04) INDICE KP PLANETARIO 0.00-9.00        KPI012
001300     03  KPI-VALOR               PIC S9(2)V9(2) VALUE ZEROS.        KPI013
001400*    POSICION RELATIVA (05:26) TIMESTAMP ISO-8601 DE LA LECTURA      KPI014
001500     03  KPI-TIMESTAMP           PIC X(26)      VALUE SPACES.       KPI015
001600*    REDEFINICION PARA DESGLOSE FECHA/HORA (VER RQ-9902)            KPI016
001700     03  KPI-TIMESTAMP-R REDEFINES KPI-TIMESTAMP.                   KPI017
001800         05  KPI-TS-FECHA        PIC X(10).                         KPI018
001900         05  KPI-TS-SEP          PIC X(01).                         KPI019
002000         05  KPI-TS-HORA         PIC X(15).                         KPI020
002100*    POSICION RELATIVA (31:01) INDICADOR DE LECTURA PRESENTE         KPI021
002200     03  KPI-PRESENTE            PIC X(01)      VALUE 'S'.          KPI022
002300         88  KPI-VALOR-PRESENTE        VALUE 'S'.                   KPI023
002400         88  KPI-VALOR-AUSENTE         VALUE 'N'.                   KPI024
002500*    POSICION RELATIVA (32:19) RESERVADO PARA USO FUTURO             KPI025
002600     03  FILLER                  PIC X(19)      VALUE SPACES.       KPI026
