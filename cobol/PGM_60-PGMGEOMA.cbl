000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMGEOMA.
000300 AUTHOR. J. C. PIROLI.
000400 INSTALLATION. KC02788 - CENTRO DE COMPUTOS - AREA DE RIESGOS.
000500 DATE-WRITTEN. 17/06/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA DE RIESGOS.
000800*
000900******************************************************************
001000*    PGMGEOMA                                                    *
001100*    ==================================================         *
001200*    DETECCION DE ALERTAS POR TORMENTA GEOMAGNETICA (INDICE KP)  *
001300*    - LEE EL ARCHIVO DE LECTURAS DEL INDICE KP PLANETARIO.      *
001400*    - DESCARTA LECTURAS AUSENTES O POR DEBAJO DEL UMBRAL MINIMO.*
001500*    - CLASIFICA LA SEVERIDAD (MINOR/MODERATE/SEVERE/EXTREME) Y  *
001600*      REDACTA UNA NARRATIVA DE IMPACTO PARA CADA ALERTA.        *
001700*    - GRABA LA ALERTA EN EL ARCHIVO COMUN DE SALIDA DE ALERTAS. *
001800*    - INFORMA UN RESUMEN DE CORTE DE CONTROL AL FINALIZAR.      *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    ---------------------------------------------------------  *
002200*    FECHA     PROGR  TICKET     DESCRIPCION                     *
002300*    17/06/88  JCP    RQ-8801    VERSION ORIGINAL.                          RQ-8801
002400*    03/03/89  JCP    RQ-8867    AJUSTE DE UMBRAL STRONG=SEVERE            RQ-8867
002500*                                SEGUN NOTA DEL AREA DE FISICA SOLAR.      RQ-8867
002600*    19/07/91  MRV    RQ-9144    CORRIGE REDONDEO DE WS-KP-EDITADO.        RQ-9144
002700*    22/09/92  MRV    RQ-9219    AGREGA CONTADOR DE OMITIDOS AL RESUMEN.   RQ-9219
002800*    30/11/95  HSL    RQ-9541    AGREGA LATITUD/LONGITUD AL REGISTRO       RQ-9541
002900*                                DE ALERTA (SIN USO EN ESTE ALIMENTADOR).  RQ-9541
003000*    14/01/99  HSL    RQ-9902    REVISION Y2K - DESGLOSE DE FECHA/HORA     RQ-9902
003100*                                POR REDEFINES, NO POR WS-FECHA AAMMDD.    RQ-9902
003200*    08/05/02  DAG    RQ-0217    ALERT-CLASE-RUTEO PASA A 88-NIVELES.      RQ-0217
003300*    11/03/06  DAG    RQ-0631    ESTANDARIZA CONTADORES A COMP PARA        RQ-0631
003400*                                ALINEAR CON EL RESTO DE LA SUITE DE       RQ-0631
003500*                                ALERTAS (SISMO/CME/TSUNAMI/INUNDACION).   RQ-0631
003550*    14/09/08  DAG    RQ-0778    QUITA DECIMAL-POINT IS COMMA (EL AREA     RQ-0778
003560*                                TRABAJA EN PUNTO DECIMAL, NO COMA) Y      RQ-0778
003570*                                EL MNEMONICO TOP-OF-FORM SIN USO - NO    RQ-0778
003580*                                HAY IMPRESORA EN ESTE ALIMENTADOR. SE    RQ-0778
003590*                                MANTIENE EL PARRAFO SPECIAL-NAMES.       RQ-0778
003600******************************************************************
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ENTRADA-KP ASSIGN TO DDENTKP
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS IS WS-FS-ENTKP.
004800
004900     SELECT SALIDA-ALERTAS ASSIGN TO DDALERTA
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS WS-FS-ALERTA.
005200
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  ENTRADA-KP
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  REG-ENTKP               PIC X(50).
006100
006200 FD  SALIDA-ALERTAS
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-SALIDA-ALERTA       PIC X(950).
006600
006700 WORKING-STORAGE SECTION.
006800*=======================*
006900
007000*----------- ARCHIVOS -------------------------------------------
007100 77  WS-FS-ENTKP              PIC XX        VALUE SPACES.
007200 77  WS-FS-ALERTA             PIC XX        VALUE SPACES.
007300
007400 77  WS-STATUS-FIN            PIC X         VALUE 'N'.
007500     88  WS-FIN-LECTURA            VALUE 'Y'.
007600     88  WS-NO-FIN-LECTURA         VALUE 'N'.
007700
007800*----------- UMBRALES DE CLASIFICACION (RQ-8867) -----------------
007900 01  CT-UMBRALES-KP.
008000     03  CT-UMBRAL-MINOR      PIC S9(2)V9(2) VALUE +4.00.
008100     03  CT-UMBRAL-MODERATE   PIC S9(2)V9(2) VALUE +5.00.
008200     03  CT-UMBRAL-STRONG     PIC S9(2)V9(2) VALUE +6.00.
008300     03  CT-UMBRAL-SEVERE     PIC S9(2)V9(2) VALUE +6.00.
008400     03  CT-UMBRAL-EXTREME    PIC S9(2)V9(2) VALUE +8.00.
008500
008600*----------- CONTADORES (RQ-0631 - TODOS EN COMP) ----------------
008700 01  WS-CONTADORES-GRALES.
008800     03  WS-LEIDOS            PIC 9(07) COMP VALUE ZERO.
008900     03  WS-OMITIDOS          PIC 9(07) COMP VALUE ZERO.
009000     03  WS-GRABADOS          PIC 9(07) COMP VALUE ZERO.
009100
009200 01  WS-CONTADORES-SEVERIDAD.
009300     03  WS-CANT-MINOR        PIC 9(07) COMP VALUE ZERO.
009400     03  WS-CANT-MODERATE     PIC 9(07) COMP VALUE ZERO.
009500     03  WS-CANT-SEVERE       PIC 9(07) COMP VALUE ZERO.
009600     03  WS-CANT-EXTREME      PIC 9(07) COMP VALUE ZERO.
009700
009800*    REDEFINICION EN TABLA PARA TOTALIZAR POR PERFORM VARYING
009900*    (RQ-9219 - CONTROL CRUZADO CONTRA WS-GRABADOS EN EL RESUMEN)
010000 01  WS-TABLA-SEVERIDAD REDEFINES WS-CONTADORES-SEVERIDAD.
010100     03  WS-CANT-SEV-TBL      PIC 9(07) COMP OCCURS 4 TIMES.
010200
010300 01  WS-CONTADORES-RUTEO.
010400     03  WS-CANT-RUTA-CRITICAL PIC 9(07) COMP VALUE ZERO.
010500     03  WS-CANT-RUTA-WARNING  PIC 9(07) COMP VALUE ZERO.
010600     03  WS-CANT-RUTA-NONE     PIC 9(07) COMP VALUE ZERO.
010700
010800 01  WS-IX                    PIC 9(02) COMP VALUE ZERO.
010900
011000*----------- CAMPOS DE TRABAJO DE LA ALERTA -----------------------
011100 01  WS-DESCRIPCION-ALERTA    PIC X(500)  VALUE SPACES.
011200
011300*    REDONDEO DE PRESENTACION DEL VALOR KP CON 2 DECIMALES
011400*    (RQ-9144 - EL VALOR SE MUESTRA TAL CUAL, SIN REDONDEAR EL
011500*     ACUMULADO ORIGINAL, SOLO SE EDITA PARA LA NARRATIVA)
011600 01  WS-KP-EDITADO            PIC Z9.99-.
011700
011800*----------- IMPRESION DE RESUMEN --------------------------------
011900 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZ9.
012000 77  WS-OMITIDOS-PRINT        PIC ZZZ,ZZ9.
012100 77  WS-GRABADOS-PRINT        PIC ZZZ,ZZ9.
012200 77  WS-CANT-PRINT            PIC ZZZ,ZZ9.
012300
012400*////////////////////////////////////////////////////////////////
012500*     COPY PGM_51-CP-KPIDX.
012600******************************************************************
012700*    KPIDX                                                       *
012800******************************************************************
012900*         LAYOUT  ARCHIVO  LECTURA INDICE KP GEOMAGNETICO        *
013000*         KC02788.ALU9999.RIESGOS.INDICEKP                       *
013100*         LARGO 50 BYTES                                         *
013200******************************************************************
013300 01  REG-INDICEKP.
013400     03  KPI-VALOR               PIC S9(2)V9(2) VALUE ZEROS.
013500     03  KPI-TIMESTAMP           PIC X(26)      VALUE SPACES.
013600     03  KPI-TIMESTAMP-R REDEFINES KPI-TIMESTAMP.
013700         05  KPI-TS-FECHA        PIC X(10).
013800         05  KPI-TS-SEP          PIC X(01).
013900         05  KPI-TS-HORA         PIC X(15).
014000     03  KPI-PRESENTE            PIC X(01)      VALUE 'S'.
014100         88  KPI-VALOR-PRESENTE        VALUE 'S'.
014200         88  KPI-VALOR-AUSENTE         VALUE 'N'.
014300     03  FILLER                  PIC X(19)      VALUE SPACES.
014400*////////////////////////////////////////////////////////////////
014500
014600*////////////////////////////////////////////////////////////////
014700*     COPY PGM_50-CP-ALERTA.
014800******************************************************************
014900*    ALERTA                                                      *
015000******************************************************************
015100*         LAYOUT  REGISTRO DE SALIDA  ALERTAS DE PELIGRO         *
015200*         LARGO 950 BYTES                                        *
015300******************************************************************
015400 01  REG-ALERTA.
015500     03  ALR-TIPO-ALERTA         PIC X(20)    VALUE SPACES.
015600         88  ALR-ES-GEOMAGNETICA      VALUE 'GEOMAGNETIC_STORM   '.
015700     03  ALR-SEVERIDAD           PIC X(10)    VALUE SPACES.
015800         88  ALR-SEV-MINOR            VALUE 'MINOR     '.
015900         88  ALR-SEV-MODERATE         VALUE 'MODERATE  '.
016000         88  ALR-SEV-SEVERE           VALUE 'SEVERE    '.
016100         88  ALR-SEV-EXTREME          VALUE 'EXTREME   '.
016200     03  ALR-KP-VALOR            PIC S9(2)V9(2).
016300     03  ALR-SISMO-ID            PIC X(40)    VALUE SPACES.
016400     03  ALR-MAGNITUD            PIC S9(1)V9(1).
016500     03  ALR-PROFUNDIDAD-KM      PIC S9(3)V9(1).
016600     03  ALR-UBICACION           PIC X(120)   VALUE SPACES.
016700     03  ALR-REGION              PIC X(60)    VALUE SPACES.
016800     03  ALR-PUNTAJE-TSUNAMI     PIC S9(3).
016900     03  ALR-ESTACION-ID         PIC X(20)    VALUE SPACES.
017000     03  ALR-ESTACION-NOMBRE     PIC X(60)    VALUE SPACES.
017100     03  ALR-NIVEL-AGUA-PIES     PIC S9(4)V9(2).
017200     03  ALR-COTA-INUND-PIES     PIC S9(4)V9(2).
017300     03  ALR-CME-VELOCIDAD       PIC S9(5)V9(2).
017400     03  ALR-CME-TIPO            PIC X(10)    VALUE SPACES.
017500     03  ALR-LATITUD             PIC S9(3)V9(4).
017600     03  ALR-LONGITUD            PIC S9(3)V9(4).
017700     03  ALR-DESCRIPCION         PIC X(500)   VALUE SPACES.
017800     03  ALR-TIMESTAMP           PIC X(26)    VALUE SPACES.
017900     03  ALR-TIMESTAMP-R REDEFINES ALR-TIMESTAMP.
018000         05  ALR-TS-FECHA        PIC X(10).
018100         05  ALR-TS-SEP          PIC X(01).
018200         05  ALR-TS-HORA         PIC X(15).
018300     03  ALR-RECONOCIDA          PIC X(01)    VALUE 'N'.
018400         88  ALR-NO-RECONOCIDA         VALUE 'N'.
018500     03  ALR-CLASE-RUTEO         PIC X(08)    VALUE SPACES.
018600         88  ALR-RUTA-CRITICAL        VALUE 'CRITICAL'.
018700         88  ALR-RUTA-WARNING         VALUE 'WARNING '.
018800         88  ALR-RUTA-NONE            VALUE 'NONE    '.
018900     03  FILLER                  PIC X(29)    VALUE SPACES.
019000*////////////////////////////////////////////////////////////////
019100
019200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019300 PROCEDURE DIVISION.
019400
019500 MAIN-PROGRAM-I.
019600
019700     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
019800     PERFORM 2000-PROCESO-I
019900        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.
020000     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
020100
020200 MAIN-PROGRAM-L. GOBACK.
020300
020400*_________________________________________________________________
020500 1000-INICIO-I.
020600
020700     SET WS-NO-FIN-LECTURA TO TRUE.
020800
020900     OPEN INPUT ENTRADA-KP.
021000     IF WS-FS-ENTKP IS NOT EQUAL '00'
021100        DISPLAY '* ERROR EN OPEN ENTRADA-KP = ' WS-FS-ENTKP
021200        SET  WS-FIN-LECTURA TO TRUE
021300     END-IF.
021400
021500     OPEN OUTPUT SALIDA-ALERTAS.
021600     IF WS-FS-ALERTA IS NOT EQUAL '00'
021700        DISPLAY '* ERROR EN OPEN SALIDA-ALERTAS = ' WS-FS-ALERTA
021800        MOVE 9999 TO RETURN-CODE
021900        SET  WS-FIN-LECTURA TO TRUE
022000     END-IF.
022100
022200     IF NOT WS-FIN-LECTURA
022300        PERFORM 2100-LEER-I THRU 2100-LEER-F
022400     END-IF.
022500
022600 1000-INICIO-F. EXIT.
022700
022800*_________________________________________________________________
022900 2000-PROCESO-I.
023000
023100*    FILTRO DE ENTRADA - LECTURA AUSENTE O POR DEBAJO DEL MINIMO
023150     IF KPI-VALOR-AUSENTE
023180        OR KPI-VALOR IS LESS THAN CT-UMBRAL-MINOR
023300        ADD 1 TO WS-OMITIDOS
023400     ELSE
023500        PERFORM 3000-CLASIFICAR-I    THRU 3000-CLASIFICAR-F
023600        PERFORM 4000-DESCRIBIR-I     THRU 4000-DESCRIBIR-F
023700        PERFORM 5000-RUTEAR-I        THRU 5000-RUTEAR-F
023800        PERFORM 6000-GRABAR-ALERTA-I THRU 6000-GRABAR-ALERTA-F
023900     END-IF.
024100
024200     PERFORM 2100-LEER-I THRU 2100-LEER-F.
024300
024400 2000-PROCESO-F. EXIT.
024500
024600*-----------------------------------------------------------------
024700*    CLASIFICACION DE SEVERIDAD (RQ-8867 - PRIMER UMBRAL QUE
024800*    CUMPLE, DE MAYOR A MENOR, GANA)
024900 3000-CLASIFICAR-I.
025000
025100     MOVE SPACES TO ALR-SEVERIDAD.
025200     EVALUATE TRUE
025300        WHEN KPI-VALOR IS GREATER THAN OR EQUAL TO CT-UMBRAL-EXTREME
025400           SET ALR-SEV-EXTREME TO TRUE
025500        WHEN KPI-VALOR IS GREATER THAN OR EQUAL TO CT-UMBRAL-STRONG
025600           SET ALR-SEV-SEVERE  TO TRUE
025700        WHEN KPI-VALOR IS GREATER THAN OR EQUAL TO CT-UMBRAL-MODERATE
025800           SET ALR-SEV-MODERATE TO TRUE
025900        WHEN OTHER
026000           SET ALR-SEV-MINOR    TO TRUE
026100     END-EVALUATE.
026200
026300 3000-CLASIFICAR-F. EXIT.
026400
026500*-----------------------------------------------------------------
026600 4000-DESCRIBIR-I.
026700
026800     MOVE KPI-VALOR TO WS-KP-EDITADO.
026900     MOVE SPACES    TO WS-DESCRIPCION-ALERTA.
027000
027100     EVALUATE TRUE
027200        WHEN ALR-SEV-EXTREME
027300           STRING 'EXTREME geomagnetic storm - Kp index '
027400               WS-KP-EDITADO DELIMITED BY SIZE
027420               '. Widespread power grid voltage control problems, '
027440               DELIMITED BY SIZE
027460               'satellite navigation and HF radio blackouts likely.'
027480               DELIMITED BY SIZE
027500               INTO WS-DESCRIPCION-ALERTA
027800        WHEN ALR-SEV-SEVERE
027900           STRING 'SEVERE geomagnetic storm - Kp index '
028000               WS-KP-EDITADO DELIMITED BY SIZE
028100               '. Power grid voltage corrections may be required, '
028200               DELIMITED BY SIZE
028300               'satellite operations and HF radio may be degraded.'
028400               DELIMITED BY SIZE
028500               INTO WS-DESCRIPCION-ALERTA
028600        WHEN ALR-SEV-MODERATE
028700           STRING 'MODERATE geomagnetic storm - Kp index '
028800               WS-KP-EDITADO DELIMITED BY SIZE
028900               '. Minor power grid fluctuations and some satellite '
029000               DELIMITED BY SIZE
029100               'orientation impact possible.'
029200               DELIMITED BY SIZE
029300               INTO WS-DESCRIPCION-ALERTA
029400        WHEN OTHER
029500           STRING 'MINOR geomagnetic storm - Kp index '
029600               WS-KP-EDITADO DELIMITED BY SIZE
029700               '. Weak power grid fluctuations possible, little '
029800               DELIMITED BY SIZE
029900               'to no other impact expected.'
030000               DELIMITED BY SIZE
030100               INTO WS-DESCRIPCION-ALERTA
030200     END-EVALUATE.
030300
030400 4000-DESCRIBIR-F. EXIT.
030500
030600*-----------------------------------------------------------------
030700*    RUTEO DE TRIAGE (RQ-0217 - VIA 88-NIVELES)
030800 5000-RUTEAR-I.
030900
031000     IF ALR-SEV-SEVERE OR ALR-SEV-EXTREME
031100        SET ALR-RUTA-CRITICAL TO TRUE
031200        ADD 1 TO WS-CANT-RUTA-CRITICAL
031300     ELSE
031400        SET ALR-RUTA-WARNING  TO TRUE
031500        ADD 1 TO WS-CANT-RUTA-WARNING
031600     END-IF.
031700
031800 5000-RUTEAR-F. EXIT.
031900
032000*-----------------------------------------------------------------
032100 6000-GRABAR-ALERTA-I.
032200
032300     MOVE SPACES              TO REG-ALERTA.
032400     SET  ALR-ES-GEOMAGNETICA TO TRUE.
032500     MOVE KPI-VALOR           TO ALR-KP-VALOR.
032600     MOVE WS-DESCRIPCION-ALERTA TO ALR-DESCRIPCION.
032700     MOVE KPI-TIMESTAMP       TO ALR-TIMESTAMP.
032800     MOVE 'N'                 TO ALR-RECONOCIDA.
032900
033000     EVALUATE TRUE
033100        WHEN ALR-SEV-MINOR    ADD 1 TO WS-CANT-MINOR
033200        WHEN ALR-SEV-MODERATE ADD 1 TO WS-CANT-MODERATE
033300        WHEN ALR-SEV-SEVERE   ADD 1 TO WS-CANT-SEVERE
033400        WHEN ALR-SEV-EXTREME  ADD 1 TO WS-CANT-EXTREME
033500     END-EVALUATE.
033600
033700     WRITE REG-SALIDA-ALERTA FROM REG-ALERTA.
033800     IF WS-FS-ALERTA IS NOT EQUAL '00'
033900        DISPLAY '* ERROR EN WRITE SALIDA-ALERTAS = ' WS-FS-ALERTA
034000        MOVE 9999 TO RETURN-CODE
034100        SET WS-FIN-LECTURA TO TRUE
034200     END-IF.
034300
034400     ADD 1 TO WS-GRABADOS.
034500
034600 6000-GRABAR-ALERTA-F. EXIT.
034700
034800*-----------------------------------------------------------------
034900 2100-LEER-I.
035000
035100     READ ENTRADA-KP INTO REG-INDICEKP.
035200
035300     EVALUATE WS-FS-ENTKP
035400        WHEN '00'
035500           ADD 1 TO WS-LEIDOS
035600           CONTINUE
035700        WHEN '10'
035800           SET WS-FIN-LECTURA TO TRUE
035900        WHEN OTHER
036000           DISPLAY '* ERROR EN LECTURA ENTRADA-KP : ' WS-FS-ENTKP
036100           MOVE 9999 TO RETURN-CODE
036200           SET WS-FIN-LECTURA TO TRUE
036300     END-EVALUATE.
036400
036500 2100-LEER-F. EXIT.
036600
036700*-----------------------------------------------------------------
036800*    RESUMEN DE CORTE DE CONTROL (RQ-9219)
036900 9999-FINAL-I.
037000
037100     MOVE WS-LEIDOS   TO WS-LEIDOS-PRINT.
037200     MOVE WS-OMITIDOS TO WS-OMITIDOS-PRINT.
037300     MOVE WS-GRABADOS TO WS-GRABADOS-PRINT.
037400
037500     DISPLAY ' '.
037600     DISPLAY '=================================================='.
037700     DISPLAY 'PGMGEOMA - RESUMEN DE ALERTAS GEOMAGNETICAS'.
037800     DISPLAY '=================================================='.
037900     DISPLAY 'TOTAL LEIDOS    : ' WS-LEIDOS-PRINT.
038000     DISPLAY 'TOTAL OMITIDOS  : ' WS-OMITIDOS-PRINT.
038100     DISPLAY 'TOTAL GRABADOS  : ' WS-GRABADOS-PRINT.
038200     DISPLAY '--------------------------------------------------'.
038300     DISPLAY 'POR SEVERIDAD:'.
038400
038500     MOVE 1 TO WS-IX.
038550     PERFORM 9100-IMPRIME-TABLA-I THRU 9100-IMPRIME-TABLA-F
038560        UNTIL WS-IX GREATER THAN 4.
038900
039000     MOVE WS-CANT-MINOR    TO WS-CANT-PRINT.
039100     DISPLAY '   MINOR      : ' WS-CANT-PRINT.
039200     MOVE WS-CANT-MODERATE TO WS-CANT-PRINT.
039300     DISPLAY '   MODERATE   : ' WS-CANT-PRINT.
039400     MOVE WS-CANT-SEVERE   TO WS-CANT-PRINT.
039500     DISPLAY '   SEVERE     : ' WS-CANT-PRINT.
039600     MOVE WS-CANT-EXTREME  TO WS-CANT-PRINT.
039700     DISPLAY '   EXTREME    : ' WS-CANT-PRINT.
039800     DISPLAY '--------------------------------------------------'.
039900     DISPLAY 'POR CLASE DE RUTEO:'.
040000     MOVE WS-CANT-RUTA-CRITICAL TO WS-CANT-PRINT.
040100     DISPLAY '   CRITICAL   : ' WS-CANT-PRINT.
040200     MOVE WS-CANT-RUTA-WARNING  TO WS-CANT-PRINT.
040300     DISPLAY '   WARNING    : ' WS-CANT-PRINT.
040400     MOVE WS-CANT-RUTA-NONE     TO WS-CANT-PRINT.
040500     DISPLAY '   NONE       : ' WS-CANT-PRINT.
040600     DISPLAY '=================================================='.
040700
040800     CLOSE ENTRADA-KP.
040900     IF WS-FS-ENTKP IS NOT EQUAL '00'
041000        DISPLAY '* ERROR EN CLOSE ENTRADA-KP = ' WS-FS-ENTKP
041100        MOVE 9999 TO RETURN-CODE
041200     END-IF.
041300
041400     CLOSE SALIDA-ALERTAS.
041500     IF WS-FS-ALERTA IS NOT EQUAL '00'
041600        DISPLAY '* ERROR EN CLOSE SALIDA-ALERTAS = ' WS-FS-ALERTA
041700        MOVE 9999 TO RETURN-CODE
041800     END-IF.
041900
042000 9999-FINAL-F. EXIT.
042100
042200*-----------------------------------------------------------------
042300*    IMPRIME UNA LINEA DE LA TABLA DE SEVERIDAD (WS-IX AVANZA
042400*    AQUI PARA NO USAR PERFORM VARYING EN LINEA)
042500 9100-IMPRIME-TABLA-I.
042600
042700     MOVE WS-CANT-SEV-TBL(WS-IX) TO WS-CANT-PRINT.
042800     DISPLAY '   TABLA(' WS-IX ') = ' WS-CANT-PRINT.
042900     ADD 1 TO WS-IX.
043000
043100 9100-IMPRIME-TABLA-F. EXIT.
