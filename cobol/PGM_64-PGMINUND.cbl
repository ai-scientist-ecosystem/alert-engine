000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMINUND.
000300 AUTHOR. M. R. VILLAGRA.
000400 INSTALLATION. KC02788 - CENTRO DE COMPUTOS - AREA DE RIESGOS.
000500 DATE-WRITTEN. 22/09/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA DE RIESGOS.
000800*
000900******************************************************************
001000*    PGMINUND                                                    *
001100*    ==================================================         *
001200*    DETECCION DE ALERTAS DE CRECIDA / INUNDACION.               *
001300*    - LEE EL ARCHIVO DE LECTURAS DE ESTACIONES DE CRECIDA DEL   *
001400*      SERVICIO HIDROLOGICO.                                     *
001500*    - LA SEVERIDAD SE TOMA DEL CODIGO CUALITATIVO INFORMADO POR *
001600*      LA ESTACION AGUAS ARRIBA, NO SE CALCULA POR UMBRAL LOCAL. *
001700*    - TODO REGISTRO LEIDO GENERA ALERTA - NO HAY FILTRO.        *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    ---------------------------------------------------------  *
002100*    FECHA     PROGR  TICKET     DESCRIPCION                     *
002200*    22/09/90  MRV    RQ-9012    VERSION ORIGINAL.                          RQ-9012
002300*    14/01/99  HSL    RQ-9902    REVISION Y2K - DESGLOSE DE FECHA/HORA     RQ-9902
002400*                                POR REDEFINES DE INU-TIMESTAMP.          RQ-9902
002500*    08/05/02  DAG    RQ-0217    ALERT-CLASE-RUTEO PASA A 88-NIVELES.      RQ-0217
002600*    11/03/06  DAG    RQ-0631    ESTANDARIZA CONTADORES A COMP.            RQ-0631
002700*    19/06/11  DAG    RQ-1108    MAPEO DE CODIGO AGUAS ARRIBA SE HACE      RQ-1108
002800*                                SIN DISTINGUIR MAYUSCULA/MINUSCULA.       RQ-1108
002850*    04/03/13  DAG    RQ-1017    CORRIGE ARMADO DE NARRATIVA: LAS          RQ-1017
002851*                                CLAUSULAS SE ENCADENABAN CON DELIMITED    RQ-1017
002852*                                BY SPACE SOBRE EL PROPIO CAMPO DE         RQ-1017
002853*                                SALIDA Y TRUNCABAN EL TEXTO YA ARMADO     RQ-1017
002854*                                A LA PRIMERA PALABRA - PASA A USAR        RQ-1017
002855*                                WS-DESC-LEN CON WITH POINTER.             RQ-1017
002860*    22/11/13  DAG    RQ-0778    QUITA DECIMAL-POINT IS COMMA (EL AREA     RQ-0778
002861*                                TRABAJA EN PUNTO DECIMAL, NO COMA) Y      RQ-0778
002862*                                EL MNEMONICO TOP-OF-FORM SIN USO - NO    RQ-0778
002863*                                HAY IMPRESORA EN ESTE ALIMENTADOR. SE    RQ-0778
002864*                                MANTIENE EL PARRAFO SPECIAL-NAMES.       RQ-0778
002870*    05/06/14  DAG    RQ-1042    LA NARRATIVA SE APARTABA DEL TEXTO        RQ-1042
002871*                                ESTANDAR Y OMITIA LA COTA DE INUNDACION   RQ-1042
002872*                                EN LA CLAUSULA DE COTA - SE AGREGA        RQ-1042
002873*                                WS-COTA-EDIT Y SE REESCRIBE CON EL        RQ-1042
002874*                                TEXTO EXACTO.                             RQ-1042
002900******************************************************************
003000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ENTRADA-CRECIDA ASSIGN TO DDENTINU
003900            ORGANIZATION IS SEQUENTIAL
004000            FILE STATUS IS WS-FS-ENTINU.
004100
004200     SELECT SALIDA-ALERTAS ASSIGN TO DDALERTA
004300            ORGANIZATION IS SEQUENTIAL
004400            FILE STATUS IS WS-FS-ALERTA.
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 FD  ENTRADA-CRECIDA
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORDING MODE IS F.
005300 01  REG-ENTINU                 PIC X(150).
005400
005500 FD  SALIDA-ALERTAS
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 01  REG-SALIDA-ALERTA          PIC X(950).
005900
006000 WORKING-STORAGE SECTION.
006100*=======================*
006200
006300*----------- ARCHIVOS -------------------------------------------
006400 77  WS-FS-ENTINU             PIC XX        VALUE SPACES.
006500 77  WS-FS-ALERTA             PIC XX        VALUE SPACES.
006600
006700 77  WS-STATUS-FIN            PIC X         VALUE 'N'.
006800     88  WS-FIN-LECTURA            VALUE 'Y'.
006900     88  WS-NO-FIN-LECTURA         VALUE 'N'.
007000
007100*----------- CONTADORES (RQ-0631 - TODOS EN COMP) ----------------
007200 01  WS-CONTADORES-GRALES.
007300     03  WS-LEIDOS            PIC 9(07) COMP VALUE ZERO.
007400     03  WS-OMITIDOS          PIC 9(07) COMP VALUE ZERO.
007500     03  WS-GRABADOS          PIC 9(07) COMP VALUE ZERO.
007600
007700 01  WS-CONTADORES-SEVERIDAD.
007800     03  WS-CANT-MINOR        PIC 9(07) COMP VALUE ZERO.
007900     03  WS-CANT-MODERATE     PIC 9(07) COMP VALUE ZERO.
008000     03  WS-CANT-MAJOR        PIC 9(07) COMP VALUE ZERO.
008100     03  WS-CANT-CRITICAL     PIC 9(07) COMP VALUE ZERO.
008200
008300*    REDEFINICION EN TABLA PARA TOTALIZAR SIN PERFORM VARYING
008400 01  WS-TABLA-SEVERIDAD REDEFINES WS-CONTADORES-SEVERIDAD.
008500     03  WS-CANT-SEV-TBL      PIC 9(07) COMP OCCURS 4 TIMES.
008600
008700 01  WS-CONTADORES-RUTEO.
008800     03  WS-CANT-RUTA-CRITICAL PIC 9(07) COMP VALUE ZERO.
008900     03  WS-CANT-RUTA-WARNING  PIC 9(07) COMP VALUE ZERO.
009000     03  WS-CANT-RUTA-NONE     PIC 9(07) COMP VALUE ZERO.
009100
009200 01  WS-IX                    PIC 9(02) COMP VALUE ZERO.
009300
009400*----------- CODIGO AGUAS ARRIBA NORMALIZADO A MAYUSCULA ---------
009500 01  WS-CODIGO-ORIGEN         PIC X(10)   VALUE SPACES.
009600     88  WS-ORIGEN-MAJOR          VALUE 'MAJOR     '.
009700     88  WS-ORIGEN-MODERATE       VALUE 'MODERATE  '.
009800     88  WS-ORIGEN-MINOR          VALUE 'MINOR     '.
009900     88  WS-ORIGEN-ACTION         VALUE 'ACTION    '.
010000
010100*----------- CAMPOS DE TRABAJO ------------------------------------
010200 01  WS-DESCRIPCION-ALERTA    PIC X(500)  VALUE SPACES.
010250 01  WS-DESC-LEN              PIC 9(04) COMP VALUE 1.
010300 01  WS-NIVEL-EDIT            PIC ZZZ9.99-.
010400 01  WS-DELTA-PIES            PIC S9(4)V9(2) VALUE ZERO.
010500 01  WS-DELTA-EDIT            PIC ZZZ9.99-.
010550 01  WS-COTA-EDIT             PIC ZZZ9.99-.
010600
010700*----------- IMPRESION DE RESUMEN --------------------------------
010800 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZ9.
010900 77  WS-OMITIDOS-PRINT        PIC ZZZ,ZZ9.
011000 77  WS-GRABADOS-PRINT        PIC ZZZ,ZZ9.
011100 77  WS-CANT-PRINT            PIC ZZZ,ZZ9.
011200
011300*////////////////////////////////////////////////////////////////
011400*     COPY PGM_54-CP-INUND.
011500******************************************************************
011600*    INUND - LAYOUT ARCHIVO ESTACIONES DE CRECIDA - LARGO 150     *
011700******************************************************************
011800 01  REG-ESTCRECIDA.
011900     03  INU-STATION-ID          PIC X(20)      VALUE SPACES.
012000     03  INU-STATION-NAME        PIC X(60)      VALUE SPACES.
012100     03  INU-TIMESTAMP           PIC X(26)      VALUE SPACES.
012200     03  INU-TIMESTAMP-R REDEFINES INU-TIMESTAMP.
012300         05  INU-TS-FECHA        PIC X(10).
012400         05  INU-TS-SEP          PIC X(01).
012500         05  INU-TS-HORA         PIC X(15).
012600     03  INU-NIVEL-AGUA-PIES     PIC S9(4)V9(2) VALUE ZEROS.
012700         88  INU-SIN-NIVEL-AGUA        VALUE ZEROS.
012800     03  INU-COTA-INUND-PIES     PIC S9(4)V9(2) VALUE ZEROS.
012900         88  INU-SIN-COTA-INUND        VALUE ZEROS.
013000     03  INU-SEVERIDAD-ORIGEN    PIC X(10)      VALUE SPACES.
013100         88  INU-SEVERIDAD-DESCONOCIDA VALUE SPACES.
013200     03  INU-LATITUD             PIC S9(3)V9(4) VALUE ZEROS.
013300     03  INU-LONGITUD            PIC S9(3)V9(4) VALUE ZEROS.
013400     03  FILLER                  PIC X(08)      VALUE SPACES.
013500*////////////////////////////////////////////////////////////////
013600
013700*////////////////////////////////////////////////////////////////
013800*     COPY PGM_50-CP-ALERTA.
013900******************************************************************
014000*    ALERTA - LAYOUT REGISTRO DE SALIDA - LARGO 950 BYTES         *
014100******************************************************************
014200 01  REG-ALERTA.
014300     03  ALR-TIPO-ALERTA         PIC X(20)    VALUE SPACES.
014400         88  ALR-ES-INUNDACION        VALUE 'FLOOD               '.
014500     03  ALR-SEVERIDAD           PIC X(10)    VALUE SPACES.
014600         88  ALR-SEV-MINOR            VALUE 'MINOR     '.
014700         88  ALR-SEV-MODERATE         VALUE 'MODERATE  '.
014800         88  ALR-SEV-MAJOR            VALUE 'MAJOR     '.
014900         88  ALR-SEV-CRITICAL         VALUE 'CRITICAL  '.
015000     03  ALR-KP-VALOR            PIC S9(2)V9(2).
015100     03  ALR-SISMO-ID            PIC X(40)    VALUE SPACES.
015200     03  ALR-MAGNITUD            PIC S9(1)V9(1).
015300     03  ALR-PROFUNDIDAD-KM      PIC S9(3)V9(1).
015400     03  ALR-UBICACION           PIC X(120)   VALUE SPACES.
015500     03  ALR-REGION              PIC X(60)    VALUE SPACES.
015600     03  ALR-PUNTAJE-TSUNAMI     PIC S9(3).
015700     03  ALR-ESTACION-ID         PIC X(20)    VALUE SPACES.
015800     03  ALR-ESTACION-NOMBRE     PIC X(60)    VALUE SPACES.
015900     03  ALR-NIVEL-AGUA-PIES     PIC S9(4)V9(2).
016000     03  ALR-COTA-INUND-PIES     PIC S9(4)V9(2).
016100     03  ALR-CME-VELOCIDAD       PIC S9(5)V9(2).
016200     03  ALR-CME-TIPO            PIC X(10)    VALUE SPACES.
016300     03  ALR-LATITUD             PIC S9(3)V9(4).
016400     03  ALR-LONGITUD            PIC S9(3)V9(4).
016500     03  ALR-DESCRIPCION         PIC X(500)   VALUE SPACES.
016600     03  ALR-TIMESTAMP           PIC X(26)    VALUE SPACES.
016700     03  ALR-TIMESTAMP-R REDEFINES ALR-TIMESTAMP.
016800         05  ALR-TS-FECHA        PIC X(10).
016900         05  ALR-TS-SEP          PIC X(01).
017000         05  ALR-TS-HORA         PIC X(15).
017100     03  ALR-RECONOCIDA          PIC X(01)    VALUE 'N'.
017200         88  ALR-NO-RECONOCIDA        VALUE 'N'.
017300     03  ALR-CLASE-RUTEO         PIC X(08)    VALUE SPACES.
017400         88  ALR-RUTA-CRITICAL        VALUE 'CRITICAL'.
017500         88  ALR-RUTA-WARNING         VALUE 'WARNING '.
017600         88  ALR-RUTA-NONE            VALUE 'NONE    '.
017700     03  FILLER                  PIC X(29)    VALUE SPACES.
017800*////////////////////////////////////////////////////////////////
017900
018000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018100 PROCEDURE DIVISION.
018200
018300 MAIN-PROGRAM-I.
018400
018500     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
018600     PERFORM 2000-PROCESO-I
018700        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.
018800     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
018900
019000 MAIN-PROGRAM-L. GOBACK.
019100
019200*_________________________________________________________________
019300 1000-INICIO-I.
019400
019500     SET WS-NO-FIN-LECTURA TO TRUE.
019600
019700     OPEN INPUT ENTRADA-CRECIDA.
019800     IF WS-FS-ENTINU IS NOT EQUAL '00'
019900        DISPLAY '* ERROR EN OPEN ENTRADA-CRECIDA = ' WS-FS-ENTINU
020000        SET  WS-FIN-LECTURA TO TRUE
020100     END-IF.
020200
020300     OPEN EXTEND SALIDA-ALERTAS.
020400     IF WS-FS-ALERTA IS NOT EQUAL '00'
020500        DISPLAY '* ERROR EN OPEN SALIDA-ALERTAS = ' WS-FS-ALERTA
020600        MOVE 9999 TO RETURN-CODE
020700        SET  WS-FIN-LECTURA TO TRUE
020800     END-IF.
020900
021000     IF NOT WS-FIN-LECTURA
021100        PERFORM 2100-LEER-I THRU 2100-LEER-F
021200     END-IF.
021300
021400 1000-INICIO-F. EXIT.
021500
021600*_________________________________________________________________
021700*    NO HAY FILTRO DE SIGNIFICANCIA - TODA LECTURA DE ESTACION
021800*    DE CRECIDA LEIDA GENERA UNA ALERTA.
021900 2000-PROCESO-I.
022000
022100     PERFORM 3000-CLASIFICAR-I    THRU 3000-CLASIFICAR-F.
022200     PERFORM 4000-DESCRIBIR-I     THRU 4000-DESCRIBIR-F.
022300     PERFORM 5000-RUTEAR-I        THRU 5000-RUTEAR-F.
022400     PERFORM 6000-GRABAR-ALERTA-I THRU 6000-GRABAR-ALERTA-F.
022500
022600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
022700
022800 2000-PROCESO-F. EXIT.
022900
023000*-----------------------------------------------------------------
023100*    MAPEO DEL CODIGO CUALITATIVO AGUAS ARRIBA A LA SEVERIDAD
023200*    LOCAL DE ALERTA. RQ-1108: EL COTEJO SE HACE SIN DISTINGUIR
023300*    MAYUSCULA/MINUSCULA. CODIGO AUSENTE U OTRO NO RECONOCIDO
023400*    CAE COMO MINOR POR DEFECTO.
023500 3000-CLASIFICAR-I.
023600
023700     MOVE INU-SEVERIDAD-ORIGEN TO WS-CODIGO-ORIGEN.
023710     INSPECT WS-CODIGO-ORIGEN CONVERTING
023720         'abcdefghijklmnopqrstuvwxyz'
023730         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023900
024000     MOVE SPACES TO ALR-SEVERIDAD.
024100     EVALUATE TRUE
024200        WHEN WS-ORIGEN-MAJOR
024300           SET ALR-SEV-CRITICAL TO TRUE
024400        WHEN WS-ORIGEN-MODERATE
024500           SET ALR-SEV-MAJOR    TO TRUE
024600        WHEN WS-ORIGEN-MINOR
024700           SET ALR-SEV-MODERATE TO TRUE
024800        WHEN WS-ORIGEN-ACTION
024900           SET ALR-SEV-MINOR    TO TRUE
025000        WHEN OTHER
025100           SET ALR-SEV-MINOR    TO TRUE
025200     END-EVALUATE.
025300
025400 3000-CLASIFICAR-F. EXIT.
025500
025600*-----------------------------------------------------------------
025700 4000-DESCRIBIR-I.
025800
025900     MOVE SPACES TO WS-DESCRIPCION-ALERTA.
025950     MOVE 1     TO WS-DESC-LEN.
026000
026100     STRING 'Flood alert at ' DELIMITED BY SIZE
026200         INU-STATION-NAME DELIMITED BY SPACE
026300         ' (' DELIMITED BY SIZE
026400         INU-STATION-ID DELIMITED BY SPACE
026500         ')' DELIMITED BY SIZE
026600         INTO WS-DESCRIPCION-ALERTA
026650         WITH POINTER WS-DESC-LEN.
027000
027100     IF NOT INU-SIN-NIVEL-AGUA
027200        MOVE INU-NIVEL-AGUA-PIES TO WS-NIVEL-EDIT
027300        STRING ': Water level at ' DELIMITED BY SIZE
027500            WS-NIVEL-EDIT DELIMITED BY SIZE
027600            ' ft' DELIMITED BY SIZE
027700            INTO WS-DESCRIPCION-ALERTA
027750            WITH POINTER WS-DESC-LEN
027800     END-IF.
027900
028000     IF NOT INU-SIN-NIVEL-AGUA AND NOT INU-SIN-COTA-INUND
028100        COMPUTE WS-DELTA-PIES =
028200            INU-NIVEL-AGUA-PIES - INU-COTA-INUND-PIES
028300        MOVE WS-DELTA-PIES TO WS-DELTA-EDIT
028350        MOVE INU-COTA-INUND-PIES TO WS-COTA-EDIT
028400        STRING ', ' DELIMITED BY SIZE
028600            WS-DELTA-EDIT DELIMITED BY SIZE
028700            ' ft above flood stage (' DELIMITED BY SIZE
028750            WS-COTA-EDIT DELIMITED BY SIZE
028780            ' ft)' DELIMITED BY SIZE
028800            INTO WS-DESCRIPCION-ALERTA
028850            WITH POINTER WS-DESC-LEN
028900     END-IF.
029000
029500     IF NOT INU-SEVERIDAD-DESCONOCIDA
029600        STRING '. Flood severity: ' DELIMITED BY SIZE
029800            INU-SEVERIDAD-ORIGEN DELIMITED BY SPACE
029900            INTO WS-DESCRIPCION-ALERTA
029950            WITH POINTER WS-DESC-LEN
030000     END-IF.
030100
030200     IF WS-ORIGEN-MAJOR
030300        STRING '. MAJOR FLOODING - Extensive property damage '
030500            DELIMITED BY SIZE
030600            'likely. Evacuate if instructed.' DELIMITED BY SIZE
030700            INTO WS-DESCRIPCION-ALERTA
030750            WITH POINTER WS-DESC-LEN
030800     END-IF.
030900
031000     IF WS-ORIGEN-MODERATE
031100        STRING '. Moderate flooding - Some property damage '
031300            DELIMITED BY SIZE
031350            'possible.' DELIMITED BY SIZE
031400            INTO WS-DESCRIPCION-ALERTA
031450            WITH POINTER WS-DESC-LEN
031500     END-IF.
031600
031700 4000-DESCRIBIR-F. EXIT.
031800
031900*-----------------------------------------------------------------
032000 5000-RUTEAR-I.
032100
032200     EVALUATE TRUE
032300        WHEN ALR-SEV-CRITICAL OR ALR-SEV-MAJOR
032400           SET ALR-RUTA-CRITICAL TO TRUE
032500           ADD 1 TO WS-CANT-RUTA-CRITICAL
032600        WHEN ALR-SEV-MODERATE
032700           SET ALR-RUTA-WARNING  TO TRUE
032800           ADD 1 TO WS-CANT-RUTA-WARNING
032900        WHEN OTHER
033000           SET ALR-RUTA-NONE     TO TRUE
033100           ADD 1 TO WS-CANT-RUTA-NONE
033200     END-EVALUATE.
033300
033400 5000-RUTEAR-F. EXIT.
033500
033600*-----------------------------------------------------------------
033700 6000-GRABAR-ALERTA-I.
033800
033900     MOVE SPACES            TO REG-ALERTA.
034000     SET  ALR-ES-INUNDACION TO TRUE.
034100     MOVE INU-STATION-ID       TO ALR-ESTACION-ID.
034200     MOVE INU-STATION-NAME     TO ALR-ESTACION-NOMBRE.
034300     MOVE INU-NIVEL-AGUA-PIES  TO ALR-NIVEL-AGUA-PIES.
034400     MOVE INU-COTA-INUND-PIES  TO ALR-COTA-INUND-PIES.
034500     MOVE INU-LATITUD          TO ALR-LATITUD.
034600     MOVE INU-LONGITUD         TO ALR-LONGITUD.
034700     MOVE WS-DESCRIPCION-ALERTA TO ALR-DESCRIPCION.
034800     MOVE INU-TIMESTAMP         TO ALR-TIMESTAMP.
034900     MOVE 'N'                   TO ALR-RECONOCIDA.
035000
035100     EVALUATE TRUE
035200        WHEN ALR-SEV-MINOR    ADD 1 TO WS-CANT-MINOR
035300        WHEN ALR-SEV-MODERATE ADD 1 TO WS-CANT-MODERATE
035400        WHEN ALR-SEV-MAJOR    ADD 1 TO WS-CANT-MAJOR
035500        WHEN ALR-SEV-CRITICAL ADD 1 TO WS-CANT-CRITICAL
035600     END-EVALUATE.
035700
035800     WRITE REG-SALIDA-ALERTA FROM REG-ALERTA.
035900     IF WS-FS-ALERTA IS NOT EQUAL '00'
036000        DISPLAY '* ERROR EN WRITE SALIDA-ALERTAS = ' WS-FS-ALERTA
036100        MOVE 9999 TO RETURN-CODE
036200        SET WS-FIN-LECTURA TO TRUE
036300     END-IF.
036400
036500     ADD 1 TO WS-GRABADOS.
036600
036700 6000-GRABAR-ALERTA-F. EXIT.
036800
036900*-----------------------------------------------------------------
037000 2100-LEER-I.
037100
037200     READ ENTRADA-CRECIDA INTO REG-ESTCRECIDA.
037300
037400     EVALUATE WS-FS-ENTINU
037500        WHEN '00'
037600           ADD 1 TO WS-LEIDOS
037700           CONTINUE
037800        WHEN '10'
037900           SET WS-FIN-LECTURA TO TRUE
038000        WHEN OTHER
038100           DISPLAY '* ERROR EN LECTURA ENTRADA-CRECIDA : '
038200                   WS-FS-ENTINU
038300           MOVE 9999 TO RETURN-CODE
038400           SET WS-FIN-LECTURA TO TRUE
038500     END-EVALUATE.
038600
038700 2100-LEER-F. EXIT.
038800
038900*-----------------------------------------------------------------
039000 9999-FINAL-I.
039100
039200     MOVE WS-LEIDOS   TO WS-LEIDOS-PRINT.
039300     MOVE WS-OMITIDOS TO WS-OMITIDOS-PRINT.
039400     MOVE WS-GRABADOS TO WS-GRABADOS-PRINT.
039500
039600     DISPLAY ' '.
039700     DISPLAY '=================================================='.
039800     DISPLAY 'PGMINUND - RESUMEN DE ALERTAS DE CRECIDA'.
039900     DISPLAY '=================================================='.
040000     DISPLAY 'TOTAL LEIDOS    : ' WS-LEIDOS-PRINT.
040100     DISPLAY 'TOTAL OMITIDOS  : ' WS-OMITIDOS-PRINT.
040200     DISPLAY 'TOTAL GRABADOS  : ' WS-GRABADOS-PRINT.
040300     DISPLAY '--------------------------------------------------'.
040400     DISPLAY 'POR SEVERIDAD:'.
040500
040600     MOVE 1 TO WS-IX.
040700     PERFORM 9100-IMPRIME-TABLA-I THRU 9100-IMPRIME-TABLA-F
040800        UNTIL WS-IX GREATER THAN 4.
040900
041000     MOVE WS-CANT-MINOR    TO WS-CANT-PRINT.
041100     DISPLAY '   MINOR      : ' WS-CANT-PRINT.
041200     MOVE WS-CANT-MODERATE TO WS-CANT-PRINT.
041300     DISPLAY '   MODERATE   : ' WS-CANT-PRINT.
041400     MOVE WS-CANT-MAJOR    TO WS-CANT-PRINT.
041500     DISPLAY '   MAJOR      : ' WS-CANT-PRINT.
041600     MOVE WS-CANT-CRITICAL TO WS-CANT-PRINT.
041700     DISPLAY '   CRITICAL   : ' WS-CANT-PRINT.
041800     DISPLAY '--------------------------------------------------'.
041900     DISPLAY 'POR CLASE DE RUTEO:'.
042000     MOVE WS-CANT-RUTA-CRITICAL TO WS-CANT-PRINT.
042100     DISPLAY '   CRITICAL   : ' WS-CANT-PRINT.
042200     MOVE WS-CANT-RUTA-WARNING  TO WS-CANT-PRINT.
042300     DISPLAY '   WARNING    : ' WS-CANT-PRINT.
042400     MOVE WS-CANT-RUTA-NONE     TO WS-CANT-PRINT.
042500     DISPLAY '   NONE       : ' WS-CANT-PRINT.
042600     DISPLAY '=================================================='.
042700
042800     CLOSE ENTRADA-CRECIDA.
042900     IF WS-FS-ENTINU IS NOT EQUAL '00'
043000        DISPLAY '* ERROR EN CLOSE ENTRADA-CRECIDA = ' WS-FS-ENTINU
043100        MOVE 9999 TO RETURN-CODE
043200     END-IF.
043300
043400     CLOSE SALIDA-ALERTAS.
043500     IF WS-FS-ALERTA IS NOT EQUAL '00'
043600        DISPLAY '* ERROR EN CLOSE SALIDA-ALERTAS = ' WS-FS-ALERTA
043700        MOVE 9999 TO RETURN-CODE
043800     END-IF.
043900
044000 9999-FINAL-F. EXIT.
044100
044200*-----------------------------------------------------------------
044300*    IMPRIME UNA LINEA DE LA TABLA DE SEVERIDAD (WS-IX AVANZA
044400*    AQUI PARA NO USAR PERFORM VARYING EN LINEA)
044500 9100-IMPRIME-TABLA-I.
044600
044700     MOVE WS-CANT-SEV-TBL(WS-IX) TO WS-CANT-PRINT.
044800     DISPLAY '   TABLA(' WS-IX ') = ' WS-CANT-PRINT.
044900     ADD 1 TO WS-IX.
045000
045100 9100-IMPRIME-TABLA-F. EXIT.
