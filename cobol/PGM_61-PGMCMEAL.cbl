000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCMEAL.
000300 AUTHOR. J. C. PIROLI.
000400 INSTALLATION. KC02788 - CENTRO DE COMPUTOS - AREA DE RIESGOS.
000500 DATE-WRITTEN. 04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA DE RIESGOS.
000800*
000900******************************************************************
001000*    PGMCMEAL                                                    *
001100*    ==================================================         *
001200*    DETECCION DE ALERTAS POR EYECCION DE MASA CORONAL (CME)     *
001300*    - LEE EL ARCHIVO DE EVENTOS DE CME DEL ALIMENTADOR SOLAR.   *
001400*    - CALCULA LA VELOCIDAD EFECTIVA (REFINADA SI EXISTE, SI NO  *
001500*      LA ESTIMADA ORIGINAL) Y CLASIFICA LA SEVERIDAD.           *
001600*    - CONVIERTE LATITUD/LONGITUD DE TEXTO A NUMERICO CUANDO SE  *
001700*      PUEDE; SI NO SE PUEDE, QUEDAN AUSENTES SIN CORTAR EL RUN. *
001800*    - DESCARTA EVENTOS INSIGNIFICANTES (VELOCIDAD < 500 KM/S).  *
001900*    - GRABA LA ALERTA EN EL ARCHIVO COMUN DE SALIDA DE ALERTAS. *
002000******************************************************************
002100*    HISTORIAL DE CAMBIOS                                        *
002200*    ---------------------------------------------------------  *
002300*    FECHA     PROGR  TICKET     DESCRIPCION                     *
002400*    04/02/89  JCP    RQ-8834    VERSION ORIGINAL.                          RQ-8834
002500*    30/11/95  HSL    RQ-9541    AGREGA PARSEO DE LATITUD/LONGITUD         RQ-9541
002600*                                DE TEXTO POR UNSTRING/IS NUMERIC.         RQ-9541
002700*    14/01/99  HSL    RQ-9902    REVISION Y2K - DESGLOSE DE FECHA/HORA     RQ-9902
002800*                                POR REDEFINES DE CME-START-TIME.          RQ-9902
002900*    08/05/02  DAG    RQ-0217    ALERT-CLASE-RUTEO PASA A 88-NIVELES.      RQ-0217
003000*    19/08/04  DAG    RQ-0447    LA VELOCIDAD REFINADA TIENE PRIORIDAD     RQ-0447
003100*                                SOBRE LA ESTIMADA CUANDO AMBAS EXISTEN.   RQ-0447
003200*    11/03/06  DAG    RQ-0631    ESTANDARIZA CONTADORES A COMP.            RQ-0631
003220*    04/03/13  DAG    RQ-1017    CORRIGE ARMADO DE NARRATIVA: LAS          RQ-1017
003230*                                CLAUSULAS SE ENCADENABAN CON DELIMITED    RQ-1017
003240*                                BY SPACE SOBRE EL PROPIO CAMPO DE         RQ-1017
003250*                                SALIDA Y TRUNCABAN EL TEXTO YA ARMADO     RQ-1017
003260*                                A LA PRIMERA PALABRA - PASA A USAR        RQ-1017
003270*                                WS-DESC-LEN CON WITH POINTER.             RQ-1017
003280*    22/11/13  DAG    RQ-0778    QUITA DECIMAL-POINT IS COMMA, EL          RQ-0778
003281*                                MNEMONICO TOP-OF-FORM Y LA CLASE          RQ-0778
003282*                                WS-DIGITOS DEL PARRAFO SPECIAL-NAMES,     RQ-0778
003283*                                SIN USO: NO HAY IMPRESORA EN ESTE         RQ-0778
003284*                                ALIMENTADOR, Y EL PARSEO DE COORDENADAS   RQ-0778
003285*                                NUNCA USO LA CLASE, SOLO IS NUMERIC. SE   RQ-0778
003286*                                MANTIENE EL PARRAFO SPECIAL-NAMES.        RQ-0778
003287*    05/06/14  DAG    RQ-1042    CORRIGE 2450-CONVERTIR-COORD-I: SUMABA    RQ-1042
003288*                                LA PARTE DECIMAL (SIEMPRE POSITIVA) A LA  RQ-1042
003289*                                PARTE ENTERA CON SIGNO SIN RESTARLA EN    RQ-1042
003290*                                COORDENADAS NEGATIVAS, DEJANDO LATITUDES/ RQ-1042
003291*                                LONGITUDES SUR/OESTE MAL CALCULADAS.      RQ-1042
003300******************************************************************
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ENTRADA-CME ASSIGN TO DDENTCME
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS IS WS-FS-ENTCME.
004600
004700     SELECT SALIDA-ALERTAS ASSIGN TO DDALERTA
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS IS WS-FS-ALERTA.
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  ENTRADA-CME
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 01  REG-ENTCME               PIC X(380).
005900
006000 FD  SALIDA-ALERTAS
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300 01  REG-SALIDA-ALERTA        PIC X(950).
006400
006500 WORKING-STORAGE SECTION.
006600*=======================*
006700
006800*----------- ARCHIVOS -------------------------------------------
006900 77  WS-FS-ENTCME             PIC XX        VALUE SPACES.
007000 77  WS-FS-ALERTA             PIC XX        VALUE SPACES.
007100
007200 77  WS-STATUS-FIN            PIC X         VALUE 'N'.
007300     88  WS-FIN-LECTURA            VALUE 'Y'.
007400     88  WS-NO-FIN-LECTURA         VALUE 'N'.
007500
007600*----------- UMBRALES DE CLASIFICACION (VELOCIDAD KM/S) ----------
007700 01  CT-UMBRALES-CME.
007800     03  CT-UMBRAL-SIGNIF     PIC S9(5)V9(2) VALUE +500.00.
007900     03  CT-UMBRAL-MODERATE   PIC S9(5)V9(2) VALUE +500.00.
008000     03  CT-UMBRAL-MAJOR      PIC S9(5)V9(2) VALUE +1000.00.
008100     03  CT-UMBRAL-CRITICAL   PIC S9(5)V9(2) VALUE +1500.00.
008200     03  CT-UMBRAL-EXTREME    PIC S9(5)V9(2) VALUE +2000.00.
008300
008400*----------- CONTADORES (RQ-0631 - TODOS EN COMP) ----------------
008500 01  WS-CONTADORES-GRALES.
008600     03  WS-LEIDOS            PIC 9(07) COMP VALUE ZERO.
008700     03  WS-OMITIDOS          PIC 9(07) COMP VALUE ZERO.
008800     03  WS-GRABADOS          PIC 9(07) COMP VALUE ZERO.
008900
009000 01  WS-CONTADORES-SEVERIDAD.
009100     03  WS-CANT-MINOR        PIC 9(07) COMP VALUE ZERO.
009200     03  WS-CANT-MODERATE     PIC 9(07) COMP VALUE ZERO.
009300     03  WS-CANT-MAJOR        PIC 9(07) COMP VALUE ZERO.
009400     03  WS-CANT-CRITICAL     PIC 9(07) COMP VALUE ZERO.
009500     03  WS-CANT-EXTREME      PIC 9(07) COMP VALUE ZERO.
009600
009700*    REDEFINICION EN TABLA PARA TOTALIZAR POR PERFORM VARYING
009800 01  WS-TABLA-SEVERIDAD REDEFINES WS-CONTADORES-SEVERIDAD.
009900     03  WS-CANT-SEV-TBL      PIC 9(07) COMP OCCURS 5 TIMES.
010000
010100 01  WS-CONTADORES-RUTEO.
010200     03  WS-CANT-RUTA-CRITICAL PIC 9(07) COMP VALUE ZERO.
010300     03  WS-CANT-RUTA-WARNING  PIC 9(07) COMP VALUE ZERO.
010400     03  WS-CANT-RUTA-NONE     PIC 9(07) COMP VALUE ZERO.
010500
010600 01  WS-IX                    PIC 9(02) COMP VALUE ZERO.
010700
010800*----------- CAMPOS DE TRABAJO ------------------------------------
010900 01  WS-VELOC-EFECTIVA        PIC S9(5)V9(2) VALUE ZERO.
011000 01  WS-VELOC-PRESENTE        PIC X          VALUE 'N'.
011100     88  WS-HAY-VELOCIDAD          VALUE 'S'.
011200     88  WS-NO-HAY-VELOCIDAD       VALUE 'N'.
011300
011400*    LATITUD/LONGITUD PARSEADAS (RQ-9541)
011500 01  WS-LATITUD-NUM           PIC S9(3)V9(4) VALUE ZERO.
011600 01  WS-LATITUD-OK            PIC X          VALUE 'N'.
011700     88  WS-LATITUD-VALIDA         VALUE 'S'.
011800 01  WS-LONGITUD-NUM          PIC S9(3)V9(4) VALUE ZERO.
011900 01  WS-LONGITUD-OK           PIC X          VALUE 'N'.
012000     88  WS-LONGITUD-VALIDA        VALUE 'S'.
012100
012200*    AREA DE TRABAJO PARA PARTIR TEXTO DE COORDENADA EN ENTERO/DECIMAL
012300 01  WS-COORD-TEXTO           PIC X(20)      VALUE SPACES.
012400 01  WS-COORD-PARTE-ENT       PIC X(10)      VALUE SPACES.
012450 01  WS-COORD-PARTE-DEC       PIC X(10)      VALUE SPACES.
012470 01  WS-COORD-ENT-NUM         PIC S9(3)      VALUE ZERO.
012480 01  WS-COORD-DEC-NUM         PIC 9(4)       VALUE ZERO.
012490 01  WS-COORD-DEC-EDIT        PIC X(04)      VALUE '0000'.
012492 01  WS-COORD-RESULTADO       PIC S9(3)V9(4) VALUE ZERO.
012494 01  WS-COORD-OK              PIC X          VALUE 'N'.
012496     88  WS-COORD-VALIDA          VALUE 'S'.
012700
012800 01  WS-DESCRIPCION-ALERTA    PIC X(500)  VALUE SPACES.
012850 01  WS-DESC-LEN              PIC 9(04) COMP VALUE 1.
012900 01  WS-VELOC-EDITADA         PIC ZZZZ9.
013000
013100*----------- IMPRESION DE RESUMEN --------------------------------
013200 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZ9.
013300 77  WS-OMITIDOS-PRINT        PIC ZZZ,ZZ9.
013400 77  WS-GRABADOS-PRINT        PIC ZZZ,ZZ9.
013500 77  WS-CANT-PRINT            PIC ZZZ,ZZ9.
013600
013700*////////////////////////////////////////////////////////////////
013800*     COPY PGM_52-CP-CMEEVT.
013900******************************************************************
014000*    CMEEVT - LAYOUT ARCHIVO EVENTOS DE EYECCION DE MASA CORONAL  *
014100*    LARGO 380 BYTES                                             *
014200******************************************************************
014300 01  REG-EVENTOCME.
014400     03  CME-ACTIVITY-ID         PIC X(40)      VALUE SPACES.
014500     03  CME-START-TIME          PIC X(26)      VALUE SPACES.
014600     03  CME-START-TIME-R REDEFINES CME-START-TIME.
014700         05  CME-ST-FECHA        PIC X(10).
014800         05  CME-ST-SEP          PIC X(01).
014900         05  CME-ST-HORA         PIC X(15).
015000     03  CME-SOURCE-LOCATION     PIC X(40)      VALUE SPACES.
015100     03  CME-NOTA                PIC X(200)     VALUE SPACES.
015200     03  CME-TIPO                PIC X(10)      VALUE SPACES.
015300     03  CME-VELOCIDAD           PIC S9(5)V9(2) VALUE ZEROS.
015400         88  CME-SIN-VELOCIDAD        VALUE ZEROS.
015500     03  CME-LATITUD-TXT         PIC X(20)      VALUE SPACES.
015600     03  CME-LONGITUD-TXT        PIC X(20)      VALUE SPACES.
015700     03  CME-VELOCIDAD-REFINADA  PIC S9(5)V9(2) VALUE ZEROS.
015800         88  CME-SIN-VEL-REFINADA     VALUE ZEROS.
015900     03  FILLER                  PIC X(10)      VALUE SPACES.
016000*////////////////////////////////////////////////////////////////
016100
016200*////////////////////////////////////////////////////////////////
016300*     COPY PGM_50-CP-ALERTA.
016400******************************************************************
016500*    ALERTA - LAYOUT REGISTRO DE SALIDA - LARGO 950 BYTES         *
016600******************************************************************
016700 01  REG-ALERTA.
016800     03  ALR-TIPO-ALERTA         PIC X(20)    VALUE SPACES.
016900         88  ALR-ES-CME               VALUE 'CME                 '.
017000     03  ALR-SEVERIDAD           PIC X(10)    VALUE SPACES.
017100         88  ALR-SEV-MINOR            VALUE 'MINOR     '.
017200         88  ALR-SEV-MODERATE         VALUE 'MODERATE  '.
017300         88  ALR-SEV-MAJOR            VALUE 'MAJOR     '.
017400         88  ALR-SEV-CRITICAL         VALUE 'CRITICAL  '.
017500         88  ALR-SEV-EXTREME          VALUE 'EXTREME   '.
017600     03  ALR-KP-VALOR            PIC S9(2)V9(2).
017700     03  ALR-SISMO-ID            PIC X(40)    VALUE SPACES.
017800     03  ALR-MAGNITUD            PIC S9(1)V9(1).
017900     03  ALR-PROFUNDIDAD-KM      PIC S9(3)V9(1).
018000     03  ALR-UBICACION           PIC X(120)   VALUE SPACES.
018100     03  ALR-REGION              PIC X(60)    VALUE SPACES.
018200     03  ALR-PUNTAJE-TSUNAMI     PIC S9(3).
018300     03  ALR-ESTACION-ID         PIC X(20)    VALUE SPACES.
018400     03  ALR-ESTACION-NOMBRE     PIC X(60)    VALUE SPACES.
018500     03  ALR-NIVEL-AGUA-PIES     PIC S9(4)V9(2).
018600     03  ALR-COTA-INUND-PIES     PIC S9(4)V9(2).
018700     03  ALR-CME-VELOCIDAD       PIC S9(5)V9(2).
018800     03  ALR-CME-TIPO            PIC X(10)    VALUE SPACES.
018900     03  ALR-LATITUD             PIC S9(3)V9(4).
019000     03  ALR-LONGITUD            PIC S9(3)V9(4).
019100     03  ALR-DESCRIPCION         PIC X(500)   VALUE SPACES.
019200     03  ALR-TIMESTAMP           PIC X(26)    VALUE SPACES.
019300     03  ALR-TIMESTAMP-R REDEFINES ALR-TIMESTAMP.
019400         05  ALR-TS-FECHA        PIC X(10).
019500         05  ALR-TS-SEP          PIC X(01).
019600         05  ALR-TS-HORA         PIC X(15).
019700     03  ALR-RECONOCIDA          PIC X(01)    VALUE 'N'.
019800         88  ALR-NO-RECONOCIDA         VALUE 'N'.
019900     03  ALR-CLASE-RUTEO         PIC X(08)    VALUE SPACES.
020000         88  ALR-RUTA-CRITICAL        VALUE 'CRITICAL'.
020100         88  ALR-RUTA-WARNING         VALUE 'WARNING '.
020200         88  ALR-RUTA-NONE            VALUE 'NONE    '.
020300     03  FILLER                  PIC X(29)    VALUE SPACES.
020400*////////////////////////////////////////////////////////////////
020500
020600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020700 PROCEDURE DIVISION.
020800
020900 MAIN-PROGRAM-I.
021000
021100     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
021200     PERFORM 2000-PROCESO-I
021300        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.
021400     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
021500
021600 MAIN-PROGRAM-L. GOBACK.
021700
021800*_________________________________________________________________
021900 1000-INICIO-I.
022000
022100     SET WS-NO-FIN-LECTURA TO TRUE.
022200
022300     OPEN INPUT ENTRADA-CME.
022400     IF WS-FS-ENTCME IS NOT EQUAL '00'
022500        DISPLAY '* ERROR EN OPEN ENTRADA-CME = ' WS-FS-ENTCME
022600        SET  WS-FIN-LECTURA TO TRUE
022700     END-IF.
022800
022900     OPEN EXTEND SALIDA-ALERTAS.
023000     IF WS-FS-ALERTA IS NOT EQUAL '00'
023100        DISPLAY '* ERROR EN OPEN SALIDA-ALERTAS = ' WS-FS-ALERTA
023200        MOVE 9999 TO RETURN-CODE
023300        SET  WS-FIN-LECTURA TO TRUE
023400     END-IF.
023500
023600     IF NOT WS-FIN-LECTURA
023700        PERFORM 2100-LEER-I THRU 2100-LEER-F
023800     END-IF.
023900
024000 1000-INICIO-F. EXIT.
024100
024200*_________________________________________________________________
024300*    RQ-0447 - VELOCIDAD REFINADA TIENE PRIORIDAD SOBRE ESTIMADA
024400 2000-PROCESO-I.
024500
024600     IF CME-SIN-VEL-REFINADA
024700        MOVE CME-VELOCIDAD          TO WS-VELOC-EFECTIVA
024800     ELSE
024900        MOVE CME-VELOCIDAD-REFINADA TO WS-VELOC-EFECTIVA
025000     END-IF.
025100
025200     IF CME-SIN-VEL-REFINADA AND CME-SIN-VELOCIDAD
025300        SET WS-NO-HAY-VELOCIDAD TO TRUE
025400     ELSE
025500        SET WS-HAY-VELOCIDAD    TO TRUE
025600     END-IF.
025700
025800*    LA SEVERIDAD SE CALCULA SIEMPRE, AUN CUANDO EL EVENTO
025900*    SE DESCARTE MAS ABAJO POR EL FILTRO DE SIGNIFICANCIA
026000     PERFORM 3000-CLASIFICAR-I THRU 3000-CLASIFICAR-F.
026100
026200     IF WS-NO-HAY-VELOCIDAD
026300        OR WS-VELOC-EFECTIVA IS LESS THAN CT-UMBRAL-SIGNIF
026400        ADD 1 TO WS-OMITIDOS
026500     ELSE
026600        PERFORM 2400-PARSEAR-COORD-I THRU 2400-PARSEAR-COORD-F
026700        PERFORM 4000-DESCRIBIR-I     THRU 4000-DESCRIBIR-F
026800        PERFORM 5000-RUTEAR-I        THRU 5000-RUTEAR-F
026900        PERFORM 6000-GRABAR-ALERTA-I THRU 6000-GRABAR-ALERTA-F
027000     END-IF.
027100
027200     PERFORM 2100-LEER-I THRU 2100-LEER-F.
027300
027400 2000-PROCESO-F. EXIT.
027500
027600*-----------------------------------------------------------------
027700*    CLASIFICACION DE SEVERIDAD POR VELOCIDAD EFECTIVA
027800 3000-CLASIFICAR-I.
027900
028000     MOVE SPACES TO ALR-SEVERIDAD.
028100     EVALUATE TRUE
028200        WHEN WS-VELOC-EFECTIVA IS GREATER THAN OR EQUAL TO
028300             CT-UMBRAL-EXTREME
028400           SET ALR-SEV-EXTREME TO TRUE
028500        WHEN WS-VELOC-EFECTIVA IS GREATER THAN OR EQUAL TO
028600             CT-UMBRAL-CRITICAL
028700           SET ALR-SEV-CRITICAL TO TRUE
028800        WHEN WS-VELOC-EFECTIVA IS GREATER THAN OR EQUAL TO
028900             CT-UMBRAL-MAJOR
029000           SET ALR-SEV-MAJOR   TO TRUE
029100        WHEN WS-VELOC-EFECTIVA IS GREATER THAN OR EQUAL TO
029200             CT-UMBRAL-MODERATE
029300           SET ALR-SEV-MODERATE TO TRUE
029400        WHEN OTHER
029500           SET ALR-SEV-MINOR    TO TRUE
029600     END-EVALUATE.
029700
029800 3000-CLASIFICAR-F. EXIT.
029900
030000*-----------------------------------------------------------------
030100*    PARSEO DE LATITUD/LONGITUD DE TEXTO (RQ-9541) - TEXTO NO
030150*    NUMERICO O EN BLANCO SE TRATA COMO AUSENTE, SIN CORTAR EL RUN.
030160*    SE PARTE EL TEXTO EN ENTERO/DECIMAL POR EL PUNTO Y SE
030170*    RECOMPONE A MANO, SIN FUNCIONES INTRINSECAS.
030200 2400-PARSEAR-COORD-I.
030300
030400     SET WS-LATITUD-VALIDA  TO FALSE.
030500     SET WS-LONGITUD-VALIDA TO FALSE.
030600     MOVE ZERO TO WS-LATITUD-NUM WS-LONGITUD-NUM.
030700
030800     IF CME-LATITUD-TXT NOT EQUAL SPACES
030900        MOVE CME-LATITUD-TXT TO WS-COORD-TEXTO
030950        PERFORM 2450-CONVERTIR-COORD-I THRU 2450-CONVERTIR-COORD-F
031000        IF WS-COORD-VALIDA
031200           MOVE WS-COORD-RESULTADO TO WS-LATITUD-NUM
031300           SET WS-LATITUD-VALIDA TO TRUE
031400        END-IF
031500     END-IF.
031600
031700     IF CME-LONGITUD-TXT NOT EQUAL SPACES
031800        MOVE CME-LONGITUD-TXT TO WS-COORD-TEXTO
031850        PERFORM 2450-CONVERTIR-COORD-I THRU 2450-CONVERTIR-COORD-F
032000        IF WS-COORD-VALIDA
032100           MOVE WS-COORD-RESULTADO TO WS-LONGITUD-NUM
032300           SET WS-LONGITUD-VALIDA TO TRUE
032400        END-IF
032500     END-IF.
032600
032700 2400-PARSEAR-COORD-F. EXIT.
032710*
032720*    PARTE WS-COORD-TEXTO EN ENTERO/DECIMAL Y ARMA EL VALOR
032730*    NUMERICO EN WS-COORD-RESULTADO. TEXTO MAL FORMADO DEJA
032740*    WS-COORD-OK EN 'N' Y NO SE USA EL RESULTADO.
032750 2450-CONVERTIR-COORD-I.
032760
032770     MOVE 'N'    TO WS-COORD-OK.
032780     MOVE SPACES TO WS-COORD-PARTE-ENT WS-COORD-PARTE-DEC.
032790     MOVE ZERO   TO WS-COORD-ENT-NUM WS-COORD-DEC-NUM
032800                    WS-COORD-RESULTADO.
032810     MOVE '0000' TO WS-COORD-DEC-EDIT.
032820
032830     UNSTRING WS-COORD-TEXTO DELIMITED BY '.'
032840         INTO WS-COORD-PARTE-ENT WS-COORD-PARTE-DEC.
032850
032860     IF WS-COORD-PARTE-ENT IS NUMERIC
032870        MOVE WS-COORD-PARTE-ENT TO WS-COORD-ENT-NUM
032880        IF WS-COORD-PARTE-DEC NOT EQUAL SPACES
032890           IF WS-COORD-PARTE-DEC IS NUMERIC
032900              MOVE WS-COORD-PARTE-DEC TO WS-COORD-DEC-EDIT
032910              MOVE WS-COORD-DEC-EDIT  TO WS-COORD-DEC-NUM
032920              MOVE 'S' TO WS-COORD-OK
032930           END-IF
032940        ELSE
032950           MOVE 'S' TO WS-COORD-OK
032960        END-IF
032970     END-IF.
032980
032990     IF WS-COORD-VALIDA
033000        IF WS-COORD-ENT-NUM IS LESS THAN ZERO
033002           COMPUTE WS-COORD-RESULTADO =
033004               WS-COORD-ENT-NUM - (WS-COORD-DEC-NUM / 10000)
033006        ELSE
033008           COMPUTE WS-COORD-RESULTADO =
033010               WS-COORD-ENT-NUM + (WS-COORD-DEC-NUM / 10000)
033012        END-IF
033020     END-IF.
033030
033040 2450-CONVERTIR-COORD-F. EXIT.
033050
033060*-----------------------------------------------------------------
033070 4000-DESCRIBIR-I.
033080
033090     MOVE WS-VELOC-EFECTIVA TO WS-VELOC-EDITADA.
033300     MOVE SPACES            TO WS-DESCRIPCION-ALERTA.
033350     MOVE 1                 TO WS-DESC-LEN.
033400
033500     STRING 'Coronal Mass Ejection detected with speed of '
033600         DELIMITED BY SIZE
033700         WS-VELOC-EDITADA DELIMITED BY SIZE
033800         ' km/s' DELIMITED BY SIZE
033900         INTO WS-DESCRIPCION-ALERTA
033950         WITH POINTER WS-DESC-LEN.
034000
034100     IF CME-TIPO NOT EQUAL SPACES
034200        STRING ' (Type: ' DELIMITED BY SIZE
034400            CME-TIPO DELIMITED BY SPACE
034500            ')' DELIMITED BY SIZE
034600            INTO WS-DESCRIPCION-ALERTA
034650            WITH POINTER WS-DESC-LEN
034700     END-IF.
034800
034900     IF CME-SOURCE-LOCATION NOT EQUAL SPACES
035000        STRING '. Source: ' DELIMITED BY SIZE
035200            CME-SOURCE-LOCATION DELIMITED BY SPACE
035300            INTO WS-DESCRIPCION-ALERTA
035350            WITH POINTER WS-DESC-LEN
035400     END-IF.
035500
035600     EVALUATE TRUE
035700        WHEN WS-VELOC-EFECTIVA IS GREATER THAN OR EQUAL TO
035800             CT-UMBRAL-EXTREME
035900           STRING '. EXTREME impact expected - severe geomagnetic '
036100               DELIMITED BY SIZE
036200               'disturbance likely on Earth arrival.'
036300               DELIMITED BY SIZE
036400               INTO WS-DESCRIPCION-ALERTA
036450               WITH POINTER WS-DESC-LEN
036500        WHEN WS-VELOC-EFECTIVA IS GREATER THAN OR EQUAL TO
036600             CT-UMBRAL-CRITICAL
037000           STRING '. Strong geomagnetic disturbance possible on '
037200               DELIMITED BY SIZE
037300               'Earth arrival.' DELIMITED BY SIZE
037400               INTO WS-DESCRIPCION-ALERTA
037450               WITH POINTER WS-DESC-LEN
037500        WHEN WS-VELOC-EFECTIVA IS GREATER THAN OR EQUAL TO
037600             CT-UMBRAL-MAJOR
037700           STRING '. Moderate geomagnetic disturbance possible on '
037900               DELIMITED BY SIZE
038000               'Earth arrival.' DELIMITED BY SIZE
038100               INTO WS-DESCRIPCION-ALERTA
038150               WITH POINTER WS-DESC-LEN
038200        WHEN OTHER
038300           CONTINUE
038400     END-EVALUATE.
038500
038600     IF CME-NOTA NOT EQUAL SPACES
038700        STRING ' Note: ' DELIMITED BY SIZE
038900            CME-NOTA DELIMITED BY SPACE
039000            INTO WS-DESCRIPCION-ALERTA
039050            WITH POINTER WS-DESC-LEN
039100     END-IF.
039200
039300 4000-DESCRIBIR-F. EXIT.
039400
039500*-----------------------------------------------------------------
039600 5000-RUTEAR-I.
039700
039800     EVALUATE TRUE
039900        WHEN ALR-SEV-CRITICAL OR ALR-SEV-EXTREME
040000           SET ALR-RUTA-CRITICAL TO TRUE
040100           ADD 1 TO WS-CANT-RUTA-CRITICAL
040200        WHEN ALR-SEV-MAJOR OR ALR-SEV-MODERATE
040300           SET ALR-RUTA-WARNING  TO TRUE
040400           ADD 1 TO WS-CANT-RUTA-WARNING
040500        WHEN OTHER
040600           SET ALR-RUTA-NONE     TO TRUE
040700           ADD 1 TO WS-CANT-RUTA-NONE
040800     END-EVALUATE.
040900
041000 5000-RUTEAR-F. EXIT.
041100
041200*-----------------------------------------------------------------
041300 6000-GRABAR-ALERTA-I.
041400
041500     MOVE SPACES      TO REG-ALERTA.
041600     SET  ALR-ES-CME  TO TRUE.
041700     MOVE CME-VELOCIDAD-REFINADA TO ALR-CME-VELOCIDAD.
041800     IF CME-SIN-VEL-REFINADA
041900        MOVE CME-VELOCIDAD TO ALR-CME-VELOCIDAD
042000     END-IF.
042100     MOVE CME-TIPO             TO ALR-CME-TIPO.
042200     IF WS-LATITUD-VALIDA
042300        MOVE WS-LATITUD-NUM   TO ALR-LATITUD
042400     END-IF.
042500     IF WS-LONGITUD-VALIDA
042600        MOVE WS-LONGITUD-NUM  TO ALR-LONGITUD
042700     END-IF.
042800     MOVE WS-DESCRIPCION-ALERTA TO ALR-DESCRIPCION.
042900     MOVE CME-START-TIME        TO ALR-TIMESTAMP.
043000     MOVE 'N'                   TO ALR-RECONOCIDA.
043100
043200     EVALUATE TRUE
043300        WHEN ALR-SEV-MINOR    ADD 1 TO WS-CANT-MINOR
043400        WHEN ALR-SEV-MODERATE ADD 1 TO WS-CANT-MODERATE
043500        WHEN ALR-SEV-MAJOR    ADD 1 TO WS-CANT-MAJOR
043600        WHEN ALR-SEV-CRITICAL ADD 1 TO WS-CANT-CRITICAL
043700        WHEN ALR-SEV-EXTREME  ADD 1 TO WS-CANT-EXTREME
043800     END-EVALUATE.
043900
044000     WRITE REG-SALIDA-ALERTA FROM REG-ALERTA.
044100     IF WS-FS-ALERTA IS NOT EQUAL '00'
044200        DISPLAY '* ERROR EN WRITE SALIDA-ALERTAS = ' WS-FS-ALERTA
044300        MOVE 9999 TO RETURN-CODE
044400        SET WS-FIN-LECTURA TO TRUE
044500     END-IF.
044600
044700     ADD 1 TO WS-GRABADOS.
044800
044900 6000-GRABAR-ALERTA-F. EXIT.
045000
045100*-----------------------------------------------------------------
045200 2100-LEER-I.
045300
045400     READ ENTRADA-CME INTO REG-EVENTOCME.
045500
045600     EVALUATE WS-FS-ENTCME
045700        WHEN '00'
045800           ADD 1 TO WS-LEIDOS
045900           CONTINUE
046000        WHEN '10'
046100           SET WS-FIN-LECTURA TO TRUE
046200        WHEN OTHER
046300           DISPLAY '* ERROR EN LECTURA ENTRADA-CME : ' WS-FS-ENTCME
046400           MOVE 9999 TO RETURN-CODE
046500           SET WS-FIN-LECTURA TO TRUE
046600     END-EVALUATE.
046700
046800 2100-LEER-F. EXIT.
046900
047000*-----------------------------------------------------------------
047100 9999-FINAL-I.
047200
047300     MOVE WS-LEIDOS   TO WS-LEIDOS-PRINT.
047400     MOVE WS-OMITIDOS TO WS-OMITIDOS-PRINT.
047500     MOVE WS-GRABADOS TO WS-GRABADOS-PRINT.
047600
047700     DISPLAY ' '.
047800     DISPLAY '=================================================='.
047900     DISPLAY 'PGMCMEAL - RESUMEN DE ALERTAS CME'.
048000     DISPLAY '=================================================='.
048100     DISPLAY 'TOTAL LEIDOS    : ' WS-LEIDOS-PRINT.
048200     DISPLAY 'TOTAL OMITIDOS  : ' WS-OMITIDOS-PRINT.
048300     DISPLAY 'TOTAL GRABADOS  : ' WS-GRABADOS-PRINT.
048400     DISPLAY '--------------------------------------------------'.
048500     DISPLAY 'POR SEVERIDAD:'.
048600
048700     MOVE 1 TO WS-IX.
048750     PERFORM 9100-IMPRIME-TABLA-I THRU 9100-IMPRIME-TABLA-F
048760        UNTIL WS-IX GREATER THAN 5.
049100
049200     MOVE WS-CANT-MINOR    TO WS-CANT-PRINT.
049300     DISPLAY '   MINOR      : ' WS-CANT-PRINT.
049400     MOVE WS-CANT-MODERATE TO WS-CANT-PRINT.
049500     DISPLAY '   MODERATE   : ' WS-CANT-PRINT.
049600     MOVE WS-CANT-MAJOR    TO WS-CANT-PRINT.
049700     DISPLAY '   MAJOR      : ' WS-CANT-PRINT.
049800     MOVE WS-CANT-CRITICAL TO WS-CANT-PRINT.
049900     DISPLAY '   CRITICAL   : ' WS-CANT-PRINT.
050000     MOVE WS-CANT-EXTREME  TO WS-CANT-PRINT.
050100     DISPLAY '   EXTREME    : ' WS-CANT-PRINT.
050200     DISPLAY '--------------------------------------------------'.
050300     DISPLAY 'POR CLASE DE RUTEO:'.
050400     MOVE WS-CANT-RUTA-CRITICAL TO WS-CANT-PRINT.
050500     DISPLAY '   CRITICAL   : ' WS-CANT-PRINT.
050600     MOVE WS-CANT-RUTA-WARNING  TO WS-CANT-PRINT.
050700     DISPLAY '   WARNING    : ' WS-CANT-PRINT.
050800     MOVE WS-CANT-RUTA-NONE     TO WS-CANT-PRINT.
050900     DISPLAY '   NONE       : ' WS-CANT-PRINT.
051000     DISPLAY '=================================================='.
051100
051200     CLOSE ENTRADA-CME.
051300     IF WS-FS-ENTCME IS NOT EQUAL '00'
051400        DISPLAY '* ERROR EN CLOSE ENTRADA-CME = ' WS-FS-ENTCME
051500        MOVE 9999 TO RETURN-CODE
051600     END-IF.
051700
051800     CLOSE SALIDA-ALERTAS.
051900     IF WS-FS-ALERTA IS NOT EQUAL '00'
052000        DISPLAY '* ERROR EN CLOSE SALIDA-ALERTAS = ' WS-FS-ALERTA
052100        MOVE 9999 TO RETURN-CODE
052200     END-IF.
052300
052400 9999-FINAL-F. EXIT.
052500
052600*-----------------------------------------------------------------
052700*    IMPRIME UNA LINEA DE LA TABLA DE SEVERIDAD (WS-IX AVANZA
052800*    AQUI PARA NO USAR PERFORM VARYING EN LINEA)
052900 9100-IMPRIME-TABLA-I.
053000
053100     MOVE WS-CANT-SEV-TBL(WS-IX) TO WS-CANT-PRINT.
053200     DISPLAY '   TABLA(' WS-IX ') = ' WS-CANT-PRINT.
053300     ADD 1 TO WS-IX.
053400
053500 9100-IMPRIME-TABLA-F. EXIT.
