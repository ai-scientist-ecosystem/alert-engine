000100******************************************************************  CME001
000200*    CMEEVT                                                      *  CME002
000300**************************************************************** *  CME003
000400*         LAYOUT  ARCHIVO  EVENTOS DE EYECCION DE MASA CORONAL   *  CME004
000500*         KC02788.ALU9999.RIESGOS.EVENTOSCME                     *  CME005
000600*         LARGO 380 BYTES                                        *  CME006
000700**************************************************************** *  CME007
000800*    04/02/89  JCP    RQ-8834    LAYOUT ORIGINAL                 *  CME008
000900*    30/11/95  HSL    RQ-9541    AGREGA LATITUD/LONGITUD TEXTO   *  CME009
001000*    14/01/99  HSL    RQ-9902    REVISION Y2K DE START-TIME      *  CME010
001100**************************************************************** *  CME011
001200 01  REG-EVENTOCME.                                                 CME012
001300*    POSICION RELATIVA (001:040) ID DE ACTIVIDAD DEL ORIGEN         CME013
001400     03  CME-ACTIVITY-ID         PIC X(40)      VALUE SPACES.       CME014
001500*    POSICION RELATIVA (041:026) TIMESTAMP ISO-8601 1RA OBSERVACION CME015
001600     03  CME-START-TIME          PIC X(26)      VALUE SPACES.       CME016
001700*    REDEFINICION PARA DESGLOSE FECHA/HORA (VER RQ-9902)            CME017
001800     03  CME-START-TIME-R REDEFINES CME-START-TIME.                 CME018
001900         05  CME-ST-FECHA        PIC X(10).                         CME019
002000         05  CME-ST-SEP          PIC X(01).                         CME020
002100         05  CME-ST-HORA         PIC X(15).                         CME021
002200*    POSICION RELATIVA (067:040) CODIGO UBICACION EN DISCO SOLAR    CME022
002300     03  CME-SOURCE-LOCATION     PIC X(40)      VALUE SPACES.       CME023
002400*    POSICION RELATIVA (107:200) NOTA LIBRE DEL ANALISTA            CME024
002500     03  CME-NOTA                PIC X(200)     VALUE SPACES.       CME025
002600*    POSICION RELATIVA (307:010) CODIGO DE TIPO DE CME              CME026
002700     03  CME-TIPO                PIC X(10)      VALUE SPACES.       CME027
002800*    POSICION RELATIVA (317:007) VELOCIDAD ESTIMADA KM/S            CME028
002900     03  CME-VELOCIDAD           PIC S9(5)V9(2) VALUE ZEROS.        CME029
003000         88  CME-SIN-VELOCIDAD        VALUE ZEROS.                  CME030
003100*    POSICION RELATIVA (324:020) LATITUD COMO TEXTO SUMINISTRADO    CME031
003200     03  CME-LATITUD-TXT         PIC X(20)      VALUE SPACES.       CME032
003300*    POSICION RELATIVA (344:020) LONGITUD COMO TEXTO SUMINISTRADO   CME033
003400     03  CME-LONGITUD-TXT        PIC X(20)      VALUE SPACES.       CME034
003500*    POSICION RELATIVA (364:007) VELOCIDAD REFINADA (PREFERIDA)     CME035
003600     03  CME-VELOCIDAD-REFINADA  PIC S9(5)V9(2) VALUE ZEROS.        CME036
003700         88  CME-SIN-VEL-REFINADA     VALUE ZEROS.                  CME037
003800*    POSICION RELATIVA (371:010) RESERVADO PARA USO FUTURO          CME038
003900     03  FILLER                  PIC X(10)      VALUE SPACES.       CME039
