000100******************************************************************  ALR001
000200*    ALERTA                                                      *  ALR002
000300**************************************************************** *  ALR003
000400*         LAYOUT  REGISTRO DE SALIDA  ALERTAS DE PELIGRO         *  ALR004
000500*         KC02788.ALU9999.RIESGOS.ALERTAS                        *  ALR005
000600*         LARGO 950 BYTES                                        *  ALR006
000700**************************************************************** *  ALR007
000800*    HISTORIAL DE CAMBIOS                                        *  ALR008
000900*    ---------------------------------------------------------   *  ALR009
001000*    FECHA     PROGR  TICKET     DESCRIPCION                     *  ALR010
001100*    17/06/88  JCP    RQ-8801    LAYOUT ORIGINAL - CLASIFICACION *  ALR011
001200*                                DE ALERTAS SISMICAS Y GEOMAG.   *  ALR012
001300*    04/02/89  JCP    RQ-8834    AGREGA CAMPOS TSUNAMI Y CME     *  ALR013
001400*    22/09/90  MRV    RQ-9012    AGREGA CAMPOS DE INUNDACION     *  ALR014
001500*    11/03/93  MRV    RQ-9308    AGREGA ALERT-ACKNOWLEDGED       *  ALR015
001600*    30/11/95  HSL    RQ-9541    AGREGA LATITUD/LONGITUD COMUNES *  ALR016
001700*    14/01/99  HSL    RQ-9902    REVISION Y2K DE ALERT-TIMESTAMP *  ALR017
001800*    08/05/02  DAG    RQ-0217    ROUTE-CLASS PASA A X(08) CON    *  ALR018
001900*                                88-NIVELES PARA CORTE POR RUTA  *  ALR019
002000**************************************************************** *  ALR020
002100 01  REG-ALERTA.                                                    ALR021
002200*    POSICION RELATIVA (001:020) TIPO DE ALERTA                     ALR022
002300     03  ALR-TIPO-ALERTA         PIC X(20)    VALUE SPACES.         ALR023
002400         88  ALR-ES-GEOMAGNETICA      VALUE 'GEOMAGNETIC_STORM  '.  ALR024
002500         88  ALR-ES-CME               VALUE 'CME                 '. ALR025
002600         88  ALR-ES-SISMO             VALUE 'EARTHQUAKE          '. ALR026
002700         88  ALR-ES-TSUNAMI           VALUE 'TSUNAMI             '. ALR027
002800         88  ALR-ES-INUNDACION        VALUE 'FLOOD               '. ALR028
002900*    POSICION RELATIVA (021:010) SEVERIDAD CLASIFICADA               ALR029
003000     03  ALR-SEVERIDAD           PIC X(10)    VALUE SPACES.         ALR030
003100         88  ALR-SEV-MINOR            VALUE 'MINOR     '.           ALR031
003200         88  ALR-SEV-MODERATE         VALUE 'MODERATE  '.           ALR032
003300         88  ALR-SEV-MAJOR            VALUE 'MAJOR     '.           ALR033
003400         88  ALR-SEV-SEVERE           VALUE 'SEVERE    '.           ALR034
003500         88  ALR-SEV-CRITICAL         VALUE 'CRITICAL  '.           ALR035
003600         88  ALR-SEV-EXTREME          VALUE 'EXTREME   '.           ALR036
003700*    POSICION RELATIVA (031:004) VALOR KP (SOLO GEOMAGNETICA)        ALR037
003800     03  ALR-KP-VALOR            PIC S9(2)V9(2).                    ALR038
003900*    POSICION RELATIVA (035:040) ID SISMO (SISMO/TSUNAMI)            ALR039
004000     03  ALR-SISMO-ID            PIC X(40)    VALUE SPACES.         ALR040
004100*    POSICION RELATIVA (075:002) MAGNITUD (SISMO/TSUNAMI)            ALR041
004200     03  ALR-MAGNITUD            PIC S9(1)V9(1).                    ALR042
004300*    POSICION RELATIVA (077:004) PROFUNDIDAD KM (SOLO SISMO)         ALR043
004400     03  ALR-PROFUNDIDAD-KM      PIC S9(3)V9(1).                    ALR044
004500*    POSICION RELATIVA (081:120) UBICACION (SISMO/TSUNAMI)           ALR045
004600     03  ALR-UBICACION           PIC X(120)   VALUE SPACES.         ALR046
004700*    POSICION RELATIVA (201:060) REGION (SISMO/TSUNAMI)              ALR047
004800     03  ALR-REGION              PIC X(60)    VALUE SPACES.         ALR048
004900*    POSICION RELATIVA (261:003) PUNTAJE RIESGO TSUNAMI              ALR049
005000     03  ALR-PUNTAJE-TSUNAMI     PIC S9(3).                         ALR050
005100*    POSICION RELATIVA (264:020) ID ESTACION (SOLO INUNDACION)       ALR051
005200     03  ALR-ESTACION-ID         PIC X(20)    VALUE SPACES.         ALR052
005300*    POSICION RELATIVA (284:060) NOMBRE ESTACION (INUNDACION)        ALR053
005400     03  ALR-ESTACION-NOMBRE     PIC X(60)    VALUE SPACES.         ALR054
005500*    POSICION RELATIVA (344:006) NIVEL DE AGUA PIES (INUNDACION)     ALR055
005600     03  ALR-NIVEL-AGUA-PIES     PIC S9(4)V9(2).                    ALR056
005700*    POSICION RELATIVA (350:006) COTA DE INUNDACION PIES             ALR057
005800     03  ALR-COTA-INUND-PIES     PIC S9(4)V9(2).                    ALR058
005900*    POSICION RELATIVA (356:007) VELOCIDAD CME KM/S (SOLO CME)       ALR059
006000     03  ALR-CME-VELOCIDAD       PIC S9(5)V9(2).                    ALR060
006100*    POSICION RELATIVA (363:010) TIPO DE CME (SOLO CME)              ALR061
006200     03  ALR-CME-TIPO            PIC X(10)    VALUE SPACES.         ALR062
006300*    POSICION RELATIVA (373:007) LATITUD COMUN A VARIOS ORIGENES     ALR063
006400     03  ALR-LATITUD             PIC S9(3)V9(4).                    ALR064
006500*    POSICION RELATIVA (380:007) LONGITUD COMUN A VARIOS ORIGENES    ALR065
006600     03  ALR-LONGITUD            PIC S9(3)V9(4).                    ALR066
006700*    POSICION RELATIVA (387:500) NARRATIVA GENERADA, TRUNCADA        ALR067
006800     03  ALR-DESCRIPCION         PIC X(500)   VALUE SPACES.         ALR068
006900*    POSICION RELATIVA (887:026) TIMESTAMP ISO-8601 DEL EVENTO       ALR069
007000     03  ALR-TIMESTAMP           PIC X(26)    VALUE SPACES.         ALR070
007100*    REDEFINICION Y2K PARA DESGLOSE FECHA/HORA DEL TIMESTAMP        ALR071
007200*    (RQ-9902 - EL FORMATO ISO TRAE FECHA, SEPARADOR T Y HORA)      ALR072
007300     03  ALR-TIMESTAMP-R REDEFINES ALR-TIMESTAMP.                   ALR073
007400         05  ALR-TS-FECHA        PIC X(10).                         ALR074
007500         05  ALR-TS-SEP          PIC X(01).                         ALR075
007600         05  ALR-TS-HORA         PIC X(15).                         ALR076
007700*    POSICION RELATIVA (913:001) RECONOCIDA POR OPERADOR SI/NO       ALR077
007800     03  ALR-RECONOCIDA          PIC X(01)    VALUE 'N'.            ALR078
007900         88  ALR-NO-RECONOCIDA         VALUE 'N'.                   ALR079
008000         88  ALR-YA-RECONOCIDA         VALUE 'S'.                   ALR080
008100*    POSICION RELATIVA (914:008) CLASE DE RUTEO PARA TRIAGE         ALR081
008200*    (RQ-0217 - 88-NIVELES AGREGADOS PARA EVITAR LITERALES SUELTOS) ALR082
008300     03  ALR-CLASE-RUTEO         PIC X(08)    VALUE SPACES.         ALR083
008400         88  ALR-RUTA-CRITICAL        VALUE 'CRITICAL'.             ALR084
008500         88  ALR-RUTA-WARNING         VALUE 'WARNING '.             ALR085
008600         88  ALR-RUTA-NONE            VALUE 'NONE    '.             ALR086
008700*    POSICION RELATIVA (922:029) RESERVADO PARA USO FUTURO          ALR087
008800     03  FILLER                  PIC X(29)    VALUE SPACES.         ALR088
